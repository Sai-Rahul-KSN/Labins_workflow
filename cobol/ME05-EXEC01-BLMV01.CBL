000100 IDENTIFICATION       DIVISION.
000110 PROGRAM-ID.          BLMV01.
000120 AUTHOR.              D L PRUITT.
000130 INSTALLATION.        FLA DEPT ENVIR REGULATION.
000140 DATE-WRITTEN.        07/08/1988.
000150 DATE-COMPILED.
000160 SECURITY.            AUTHORIZED DP PERSONNEL ONLY.
000170*REMARKS.      MATCHES EACH EXTRACTED BLM CORNER IDENTIFIER
000180*              AGAINST THE BUREAU'S REFERENCE TABLE - EXACT
000190*              ID-AND-COORDINATE MATCH FIRST, THEN A COORDINATE
000200*              TOLERANCE SEARCH - AND WRITES THE UPDATED,
000210*              CORRECTIONS AND FAILED-ENTRY FILES PLUS THE
000220*              CONTROL-TOTAL SUMMARY FOR THE RUN.
000230*--------------------------------------------------------------
000240* CHANGE LOG
000250*--------------------------------------------------------------
000260* 07/08/88  DLP   ORIGINAL PROGRAM - REFERENCE TABLE LOADED      DP-219
000270*                 FROM THE SORTED BLMID-REFERENCE FILE.          DP-219
000280* 11/30/88  DLP   ADDED THE CORRECTIONS-LOG OUTPUT FILE PER      DP-227
000290*                 SURVEYOR GENERAL REQUEST.                     DP-227
000300* 05/17/90  CLH   COORDINATE TOLERANCE MADE A SEPARATE 77       DP-249
000310*                 ITEM (WAS A LITERAL) AHEAD OF THE GPS PILOT.   DP-249
000320* 02/06/93  DWP   EXACT-MATCH RULE NOW REQUIRES COORDINATES      DP-288
000330*                 TO AGREE TOO, NOT JUST THE IDENTIFIER.         DP-288
000340* 09/19/95  MHS   IDENTIFIER COMPARE MADE CASE-INSENSITIVE -     DP-322
000350*                 FIELD CREWS WERE KEYING LOWER CASE SUFFIXES.   DP-322
000360* 03/02/98  MHS   Y2K REVIEW OF THE DATE-STAMP ROUTINES - NO     DP-398
000370*                 DATE FIELDS IN THIS PROGRAM, NO CHANGE MADE.   DP-398
000380* 08/11/01  TWK   FAILED-ENTRY FILE WIDENED TO CARRY THE ERROR   DP-455
000390*                 TEXT FOR THE GIS RECONCILIATION JOB.           DP-455
000400* 04/25/06  TWK   SUMMARY REPORT NOW LISTS EACH CORRECTION       DP-540
000410*                 MADE DURING THE RUN (RE-READS BLMID-CORR).     DP-540
000420* 01/09/10  JLR   REFERENCE TABLE CAPACITY RAISED TO 3000        DP-588
000430*                 ENTRIES - STATEWIDE TABLE HAD OUTGROWN 1500.   DP-588
000440*--------------------------------------------------------------
000450*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000460 ENVIRONMENT          DIVISION.
000470
000480 CONFIGURATION        SECTION.
000490 SOURCE-COMPUTER.     IBM-PC.
000500 OBJECT-COMPUTER.     IBM-PC.
000510 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT         SECTION.
000540 FILE-CONTROL.
000550        SELECT BLMID-REFERENCE  ASSIGN TO BLMREF
000560               ORGANIZATION IS LINE SEQUENTIAL
000570               FILE STATUS IS FS-BLM-REFERENCE.
000580
000590        SELECT BLMID-EXTRACT    ASSIGN TO BLMEXT
000600               ORGANIZATION IS LINE SEQUENTIAL
000610               FILE STATUS IS FS-BLM-EXTRACT.
000620
000630        SELECT BLMID-UPDATED    ASSIGN TO BLMUPD
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS IS FS-BLM-UPDATED.
000660
000670        SELECT BLMID-CORRECTIONS ASSIGN TO BLMCOR
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS IS FS-BLM-CORRECTIONS.
000700
000710        SELECT BLMID-FAILED     ASSIGN TO BLMFLD
000720               ORGANIZATION IS LINE SEQUENTIAL
000730               FILE STATUS IS FS-BLM-FAILED.
000740
000750        SELECT BLMID-SUMMARY-REPORT ASSIGN TO BLMRPT
000760               FILE STATUS IS FS-BLM-SUMMARY.
000770
000780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 DATA                 DIVISION.
000800
000810 FILE                 SECTION.
000820*----------------------------------------------------------------
000830* BLMID-REFERENCE - THE BUREAU'S AUTHORITATIVE CORNER TABLE,
000840* SORTED ASCENDING BY BLMID, 42 BYTES.
000850*----------------------------------------------------------------
000860 FD     BLMID-REFERENCE
000870        LABEL RECORD IS STANDARD.
000880 01     BLM-REF-RECORD.
000890*        THE REFERENCE-TABLE BLMID, AS THE BUREAU MAINTAINS IT.
000900        05 REF-BLMID              PIC X(12).
000910*        REFERENCE LATITUDE/LONGITUDE FOR THIS MONUMENT - THE
000920        05 REF-LAT                PIC S9(03)V9(06).
000930*        YARDSTICK EVERY EXTRACTED ENTRY GETS COMPARED AGAINST.
000940        05 REF-LON                PIC S9(03)V9(06).
000950        05 FILLER                 PIC X(12).
000960
000970* COORDINATE-ONLY VIEW - USED WHEN THE GIS RECONCILIATION JOB
000980* NEEDS JUST THE LAT/LON PAIR WITHOUT THE IDENTIFIER (DP-249).
000990 01     BLM-REF-RECORD-COORD REDEFINES BLM-REF-RECORD.
001000        05 FILLER                 PIC X(12).
001010        05 REF-COORD-BLOCK        PIC X(18).
001020        05 FILLER                 PIC X(12).
001030
001040*----------------------------------------------------------------
001050* BLMID-EXTRACT - ONE RECORD PER EXTRACTED CORNER, 72 BYTES.
001060*----------------------------------------------------------------
001070 FD     BLMID-EXTRACT
001080        LABEL RECORD IS STANDARD.
001090 01     BLM-EXT-RECORD.
001100*        WHERE THIS EXTRACT ROW CAME FROM (COUNTY/OFFICE NAME).
001110        05 EXT-SOURCE             PIC X(30).
001120*        THE BLMID AS SUBMITTED, BEFORE ANY CORRECTION.
001130        05 EXT-BLMID              PIC X(12).
001140*        LATITUDE/LONGITUDE AS SUBMITTED - FEEDS BOTH THE EXACT-
001150        05 EXT-LAT                PIC S9(03)V9(06).
001160*        MATCH TOLERANCE TEST AND THE COORDINATE SEARCH.
001170        05 EXT-LON                PIC S9(03)V9(06).
001180        05 FILLER                 PIC X(12).
001190
001200* PRE-1995 8-CHARACTER IDENTIFIER VIEW - KEPT FOR THE ABSTRACT
001210* PLOTTING PROGRAM, WHICH STILL EXPECTS THE SHORT FORM
001220* (SEE DP-322 - IDENTIFIER WIDENED TO 12 WHEN SUFFIXES WERE
001230* ALLOWED).
001240 01     BLM-EXT-RECORD-LEGACY REDEFINES BLM-EXT-RECORD.
001250        05 FILLER                 PIC X(30).
001260        05 LEG-BLMID-8            PIC X(08).
001270        05 FILLER                 PIC X(34).
001280
001290*----------------------------------------------------------------
001300* BLMID-UPDATED - INPUT FIELDS + CORRECTED ID + FLAG, 85 BYTES.
001310*----------------------------------------------------------------
001320 FD     BLMID-UPDATED
001330        LABEL RECORD IS STANDARD.
001340 01     BLM-UPD-RECORD.
001350*        CARRIED STRAIGHT THROUGH FROM THE EXTRACT RECORD.
001360        05 UPD-SOURCE             PIC X(30).
001370*        THE ID AS SUBMITTED - SEE UPD-CORRECTED-BLMID BELOW FOR
001380        05 UPD-BLMID              PIC X(12).
001390*        WHAT THE REFERENCE TABLE SAYS IT SHOULD BE.
001400        05 UPD-LAT                PIC S9(03)V9(06).
001410        05 UPD-LON                PIC S9(03)V9(06).
001420*        EQUAL TO UPD-BLMID UNLESS 1300 FOUND A BETTER MATCH BY
001430        05 UPD-CORRECTED-BLMID    PIC X(12).
001440*        COORDINATE - THEN THIS CARRIES THE CORRECTED SPELLING.
001450        05 UPD-CORRECTION-APPLIED PIC X(01).
001460        05 FILLER                 PIC X(12).
001470
001480* ORIGINAL-VS-CORRECTED VIEW - USED BY THE GIS RECONCILIATION
001490* JOB TO PULL BOTH IDENTIFIERS AS ONE 25-BYTE BLOCK.
001500 01     BLM-UPD-RECORD-CORR REDEFINES BLM-UPD-RECORD.
001510        05 FILLER                 PIC X(60).
001520        05 UPD-CORR-BLOCK         PIC X(13).
001530        05 FILLER                 PIC X(12).
001540
001550*----------------------------------------------------------------
001560* BLMID-CORRECTIONS - CORRECTIONS LOG, 84 BYTES.
001570*----------------------------------------------------------------
001580 FD     BLMID-CORRECTIONS
001590        LABEL RECORD IS STANDARD.
001600 01     BLM-COR-RECORD.
001610*        SAME SOURCE TAG AS THE UPDATED-FILE ROW THIS CAME FROM.
001620        05 COR-SOURCE             PIC X(30).
001630*        ID AS SUBMITTED / ID AS CORRECTED - ONE LOG LINE PER
001640        05 COR-ORIGINAL-BLMID     PIC X(12).
001650*        BLMID THE COORDINATE SEARCH HAD TO FIX (DP-227).
001660        05 COR-CORRECTED-BLMID    PIC X(12).
001670*        COORDINATES AS SUBMITTED, FOR THE RECONCILIATION JOB TO
001680        05 COR-LATITUDE           PIC S9(03)V9(06).
001690*        CROSS-CHECK AGAINST THE REFERENCE TABLE LATER.
001700        05 COR-LONGITUDE          PIC S9(03)V9(06).
001710        05 FILLER                 PIC X(12).
001720
001730*----------------------------------------------------------------
001740* BLMID-FAILED - FAILED ENTRIES WITH ERROR TEXT, 132 BYTES.
001750*----------------------------------------------------------------
001760 FD     BLMID-FAILED
001770        LABEL RECORD IS STANDARD.
001780 01     BLM-FLD-RECORD.
001790*        SAME SOURCE TAG CARRIED THROUGH TO THE FAILED-ENTRY FILE.
001800        05 FLD-SOURCE             PIC X(30).
001810*        THE ID THAT COULD NOT BE MATCHED OR CORRECTED.
001820        05 FLD-BLMID              PIC X(12).
001830*        COORDINATES AS SUBMITTED - KEPT SO THE FIELD OFFICE CAN
001840        05 FLD-LATITUDE           PIC S9(03)V9(06).
001850*        RE-SURVEY OR RE-KEY THE ENTRY (DP-455).
001860        05 FLD-LONGITUDE          PIC S9(03)V9(06).
001870*        WHY THIS ENTRY FAILED - ONE OF THE WS-ERRO-TEXTO LITERALS
001880        05 FLD-ERROR-TEXT         PIC X(60).
001890        05 FILLER                 PIC X(12).
001900
001910*----------------------------------------------------------------
001920* BLMID-SUMMARY-REPORT - PRINT FILE, 80 BYTES PER LINE.
001930*----------------------------------------------------------------
001940 FD     BLMID-SUMMARY-REPORT
001950        LABEL RECORD IS OMITTED.
001960 01     BLM-RPT-RECORD.
001970        05 BLM-RPT-TEXT           PIC X(74).
001980        05 FILLER                 PIC X(06).
001990
002000 WORKING-STORAGE      SECTION.
002010 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002020
002030*----------------------------------------------------------------
002040* FILE STATUS AND END-OF-FILE SWITCHES.
002050*----------------------------------------------------------------
002060 77  FS-BLM-REFERENCE     PIC X(02) VALUE ZEROS.
002070 77  FS-BLM-EXTRACT       PIC X(02) VALUE ZEROS.
002080 77  FS-BLM-UPDATED       PIC X(02) VALUE ZEROS.
002090 77  FS-BLM-CORRECTIONS   PIC X(02) VALUE ZEROS.
002100 77  FS-BLM-FAILED        PIC X(02) VALUE ZEROS.
002110 77  FS-BLM-SUMMARY       PIC X(02) VALUE ZEROS.
002120
002130 77  WS-REF-EOF-SW        PIC X(01) VALUE 'N'.
002140     88  REF-FIM                            VALUE 'Y'.
002150     88  REF-NAO-FIM                        VALUE 'N'.
002160
002170 77  BLM-EOF-SW           PIC X(01) VALUE 'N'.
002180     88  BLM-FIM                            VALUE 'Y'.
002190     88  BLM-NAO-FIM                        VALUE 'N'.
002200
002210 77  WS-COR-EOF-SW        PIC X(01) VALUE 'N'.
002220     88  COR-FIM                            VALUE 'Y'.
002230     88  COR-NAO-FIM                        VALUE 'N'.
002240
002250*----------------------------------------------------------------
002260* CONTROL COUNTERS AND SUBSCRIPTS - ALL COMP.
002270*----------------------------------------------------------------
002280 77  WS-QTD-LIDOS-BLM     PIC 9(06) COMP VALUE ZERO.
002290 77  WS-QTD-VALIDAS-BLM   PIC 9(06) COMP VALUE ZERO.
002300 77  WS-QTD-CORRIGIDAS    PIC 9(06) COMP VALUE ZERO.
002310 77  WS-QTD-FALHAS        PIC 9(06) COMP VALUE ZERO.
002320 77  WS-REF-QTD           PIC 9(04) COMP VALUE ZERO.
002330 77  WS-REF-IDX           PIC 9(04) COMP VALUE ZERO.
002340 77  CT-PAG               PIC 9(02) COMP VALUE ZERO.
002350 77  CT-LIN               PIC 9(02) COMP VALUE 60.
002360
002370*----------------------------------------------------------------
002380* COORDINATE TOLERANCE - A SEPARATE ITEM SINCE DP-249, NOT A
002390* LITERAL IN THE COMPARE PARAGRAPHS.
002400*----------------------------------------------------------------
002410 77  WS-TOLERANCIA        PIC S9(03)V9(06) COMP VALUE 0.000100.
002420
002430*----------------------------------------------------------------
002440* IN-MEMORY REFERENCE TABLE - LOADED ONCE AT 0150, SCANNED
002450* LINEARLY LIKE EVERY OTHER TABLE IN THE SHOP.
002460*----------------------------------------------------------------
002470 01  WS-REF-TABLE.
002480     05 WS-REF-ENTRY OCCURS 3000 TIMES.
002490         10 REF-TAB-ID    PIC X(12).
002500         10 REF-TAB-LAT   PIC S9(03)V9(06) COMP.
002510         10 REF-TAB-LON   PIC S9(03)V9(06) COMP.
002520         10 FILLER        PIC X(01).
002530
002540*----------------------------------------------------------------
002550* PER-ENTRY STATUS AND SCRATCH AREA.
002560*----------------------------------------------------------------
002570 01  WS-STATUS-AREA.
002580*        ONE OF THE THREE 88-LEVELS BELOW - SET BY 1000, READ BY
002590*        1900 TO DECIDE WHICH OUTPUT FILE(S) GET THE RECORD.
002600     05 WS-BLM-STATUS       PIC X(09).
002610         88  BLM-VALID              VALUE 'VALID'.
002620         88  BLM-CORRECTED          VALUE 'CORRECTED'.
002630         88  BLM-FAILED             VALUE 'FAILED'.
002640*        STARTS OUT EQUAL TO THE SUBMITTED ID - 1300 OVERWRITES IT
002650*        IF THE COORDINATE SEARCH TURNS UP A DIFFERENT BLMID.
002660     05 WS-BLM-CORRECTED-ID PIC X(12).
002670*        'Y' ONCE 1100'S RANGE CHECK HAS PASSED BOTH COORDINATES.
002680     05 WS-FAIXA-OK         PIC X(01).
002690*        TEXT FOR FLD-ERROR-TEXT WHEN THE ENTRY ENDS UP FAILED.
002700     05 WS-ERRO-TEXTO       PIC X(60).
002710*        UPCASED COPIES OF THE SUBMITTED AND REFERENCE-TABLE IDS,
002720*        SO THE COMPARE IN 1201 ISN'T FOOLED BY CASE.
002730     05 WV-EXT-ID-UC        PIC X(12).
002740     05 WV-REF-ID-UC        PIC X(12).
002750*        FOUND-IT SWITCHES FOR THE THREE TABLE SCANS IN 1200/1300.
002760     05 WV-ACHOU-ID         PIC X(01).
002770     05 WV-ACHOU-EXATO      PIC X(01).
002780     05 WV-ACHOU-COORD      PIC X(01).
002790*        ABSOLUTE LAT/LON DIFFERENCE AGAINST THE CANDIDATE REFERENCE
002800*        ENTRY, COMPUTED BY 1400, TESTED AGAINST WS-TOLERANCIA.
002810     05 WV-DIFF-LAT         PIC S9(03)V9(06) COMP.
002820     05 WV-DIFF-LON         PIC S9(03)V9(06) COMP.
002830     05 FILLER              PIC X(01).
002840
002850*----------------------------------------------------------------
002860* PRINT LINES - BLMID-SUMMARY-REPORT.
002870*----------------------------------------------------------------
002880 01  CAB-01-BLM.
002890     05 FILLER  PIC X(28) VALUE SPACES.
002900     05 FILLER  PIC X(25) VALUE 'BLMID VALIDATION SUMMARY'.
002910     05 FILLER  PIC X(27) VALUE SPACES.
002920
002930 01  LINHA-TOTAL-BLM.
002940     05 LIN-ROTULO PIC X(18).
002950*    COLON SEPARATOR PER THE SUMMARY LAYOUT - THE LABEL ABOVE IS
002960*    ALWAYS MOVED LEFT-JUSTIFIED INTO ITS 18 BYTES SO THIS LINES
002970*    UP UNDER EVERY LABEL.
002980     05 FILLER     PIC X(01) VALUE ':'.
002990     05 FILLER     PIC X(01) VALUE SPACES.
003000     05 LIN-VALOR  PIC ZZZ,ZZ9.
003010     05 FILLER     PIC X(53) VALUE SPACES.
003020
003030 01  CAB-CORRECOES.
003040     05 FILLER   PIC X(80) VALUE 'CORRECTIONS MADE THIS RUN'.
003050
003060 01  LINHA-CORRECAO.
003070     05 FILLER        PIC X(02) VALUE SPACES.
003080     05 LC-ORIGINAL   PIC X(12).
003090     05 FILLER        PIC X(04) VALUE ' -> '.
003100     05 LC-CORRECTED  PIC X(12).
003110     05 FILLER        PIC X(50) VALUE SPACES.
003120
003130*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003140 PROCEDURE            DIVISION.
003150
003160 PGM-BLMV01.
003170* OPEN UP, LOAD THE FIELD-COUNTER TABLE, PRIME THE FIRST RECORD.
003180     PERFORM 0100-INICIO-BLM THRU 0100-INICIO-BLM-EXIT.
003190* VALIDATE/WRITE/READ, ONCE PER INPUT RECORD, UNTIL END OF FILE.
003200     PERFORM 0300-PRINCIPAL-BLM THRU 0300-PRINCIPAL-BLM-EXIT
003210        UNTIL BLM-FIM.
003220* CLOSE OUT AND PRINT THE CONTROL TOTALS.
003230     PERFORM 9000-FIM-BLM THRU 9000-FIM-BLM-EXIT.
003240* END OF JOB STEP.
003250     STOP RUN.
003260
003270*----------------------------------------------------------------
003280* 0100 - LOAD THE REFERENCE TABLE, OPEN THE WORK FILES, PRIME
003290* THE FIRST READ.
003300*----------------------------------------------------------------
003310 0100-INICIO-BLM.
003320*        DROP DOWN TO 0150-CARREGA-TABELA FOR THIS STEP.
003330     PERFORM 0150-CARREGA-TABELA THRU 0150-CARREGA-TABELA-EXIT
003340* OPEN THE FILES THIS RUN NEEDS BEFORE WE TOUCH THEM.
003350     OPEN INPUT  BLMID-EXTRACT
003360          OUTPUT BLMID-UPDATED
003370          OUTPUT BLMID-CORRECTIONS
003380          OUTPUT BLMID-FAILED
003390          OUTPUT BLMID-SUMMARY-REPORT
003400* BRING IN THE NEXT EXTRACT RECORD.
003410     PERFORM 0200-LEITURA-BLM THRU 0200-LEITURA-BLM-EXIT.
003420 0100-INICIO-BLM-EXIT. EXIT.
003430
003440*----------------------------------------------------------------
003450* 0150 - LOAD BLMID-REFERENCE (ALREADY SORTED ASCENDING BY
003460* BLMID) INTO WS-REF-TABLE FOR THE LINEAR SCAN (DP-588).
003470*----------------------------------------------------------------
003480 0150-CARREGA-TABELA.
003490* OPEN THE FILES THIS RUN NEEDS BEFORE WE TOUCH THEM.
003500     OPEN INPUT BLMID-REFERENCE
003510*        FLAG WS-REF-EOF-SW 'N'.
003520     MOVE 'N' TO WS-REF-EOF-SW
003530*        ZERO WS-REF-QTD OUT BEFORE THE NEXT PASS.
003540     MOVE ZERO TO WS-REF-QTD
003550*        DROP DOWN TO 0151-LE-REF FOR THIS STEP.
003560     PERFORM 0151-LE-REF THRU 0151-LE-REF-EXIT
003570        UNTIL REF-FIM
003580* ALL DONE WITH THESE FILES FOR THIS RUN - CLOSE THEM OUT.
003590     CLOSE BLMID-REFERENCE.
003600 0150-CARREGA-TABELA-EXIT. EXIT.
003610
003620*----------------------------------------------------------------
003630* HELPER PARAGRAPH FOR 0150 - READS ONE REFERENCE RECORD
003640* AND LOADS IT INTO THE NEXT FREE SLOT OF WS-REF-TABLE.
003650*----------------------------------------------------------------
003660 0151-LE-REF.
003670* PULL IN THE NEXT RECORD AND CHECK FOR END OF FILE.
003680     READ BLMID-REFERENCE
003690         AT END
003700*        SWITCH THE REF-FIM CONDITION ON.
003710            SET REF-FIM TO TRUE
003720         NOT AT END
003730* BUMP THE RUNNING COUNT BY ONE.
003740            ADD 1 TO WS-REF-QTD
003750            MOVE REF-BLMID TO REF-TAB-ID (WS-REF-QTD)
003760            MOVE REF-LAT   TO REF-TAB-LAT (WS-REF-QTD)
003770            MOVE REF-LON   TO REF-TAB-LON (WS-REF-QTD)
003780     END-READ.
003790 0151-LE-REF-EXIT. EXIT.
003800
003810*----------------------------------------------------------------
003820* 0200 - READ ONE EXTRACTED ENTRY.
003830*----------------------------------------------------------------
003840 0200-LEITURA-BLM.
003850* PULL IN THE NEXT RECORD AND CHECK FOR END OF FILE.
003860     READ BLMID-EXTRACT
003870         AT END
003880* NO MORE EXTRACT RECORDS - LET THE MAIN LOOP KNOW.
003890            SET BLM-FIM TO TRUE
003900         NOT AT END
003910* BUMP THE RUNNING COUNT BY ONE.
003920            ADD 1 TO WS-QTD-LIDOS-BLM
003930     END-READ.
003940 0200-LEITURA-BLM-EXIT. EXIT.
003950
003960*----------------------------------------------------------------
003970* 0300 - VALIDATE ONE ENTRY, WRITE THE OUTPUTS, READ THE NEXT.
003980*----------------------------------------------------------------
003990 0300-PRINCIPAL-BLM.
004000*        DROP DOWN TO 1000-VALIDA-ENTRADA FOR THIS STEP.
004010     PERFORM 1000-VALIDA-ENTRADA THRU 1000-VALIDA-ENTRADA-EXIT.
004020*        DROP DOWN TO 1900-GRAVA-SAIDAS-BLM FOR THIS STEP.
004030     PERFORM 1900-GRAVA-SAIDAS-BLM THRU
004040             1900-GRAVA-SAIDAS-BLM-EXIT.
004050* BRING IN THE NEXT EXTRACT RECORD.
004060     PERFORM 0200-LEITURA-BLM THRU 0200-LEITURA-BLM-EXIT.
004070 0300-PRINCIPAL-BLM-EXIT. EXIT.
004080
004090*----------------------------------------------------------------
004100* 1000 - APPLY THE RANGE CHECK, THEN THE EXACT MATCH, THEN THE
004110* COORDINATE SEARCH, IN THAT ORDER OF PRECEDENCE.
004120*----------------------------------------------------------------
004130 1000-VALIDA-ENTRADA.
004140*        CLEAR WS-BLM-STATUS BACK TO SPACES BEFORE RELOADING IT.
004150     MOVE SPACES TO WS-BLM-STATUS
004160*        CARRY EXT-BLMID FORWARD INTO WS-BLM-CORRECTED-ID.
004170     MOVE EXT-BLMID TO WS-BLM-CORRECTED-ID
004180*        FLAG WS-FAIXA-OK 'N'.
004190     MOVE 'N' TO WS-FAIXA-OK
004200*        DROP DOWN TO 1100-VALIDA-FAIXA FOR THIS STEP.
004210     PERFORM 1100-VALIDA-FAIXA THRU 1100-VALIDA-FAIXA-EXIT
004220     IF WS-FAIXA-OK = 'Y'
004230*        DROP DOWN TO 1200-BUSCA-EXATA FOR THIS STEP.
004240        PERFORM 1200-BUSCA-EXATA THRU 1200-BUSCA-EXATA-EXIT
004250*        CONDITION DIDN'T HOLD - FALL TO THE ELSE LOGIC BELOW.
004260        IF NOT BLM-VALID
004270*        DROP DOWN TO 1300-BUSCA-COORDENADA FOR THIS STEP.
004280           PERFORM 1300-BUSCA-COORDENADA THRU
004290                   1300-BUSCA-COORDENADA-EXIT
004300        END-IF
004310     END-IF.
004320 1000-VALIDA-ENTRADA-EXIT. EXIT.
004330
004340*----------------------------------------------------------------
004350* 1100 - RANGE-CHECK LATITUDE (-90..+90) AND LONGITUDE
004360* (-180..+180).  A MISSING COORDINATE IS TREATED AS A FAILURE.
004370*----------------------------------------------------------------
004380 1100-VALIDA-FAIXA.
004390* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
004400* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
004410     IF EXT-LAT = SPACES OR EXT-LON = SPACES
004420* NOTHING IN THE REFERENCE TABLE IS CLOSE ENOUGH - FAIL THIS ENTRY.
004430        SET BLM-FAILED TO TRUE
004440        MOVE 'LATITUDE OR LONGITUDE MISSING' TO WS-ERRO-TEXTO
004450*        OTHERWISE FALL THROUGH HERE INSTEAD.
004460     ELSE
004470* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
004480* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
004490* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
004500        IF EXT-LAT NOT NUMERIC OR EXT-LON NOT NUMERIC
004510* NOTHING IN THE REFERENCE TABLE IS CLOSE ENOUGH - FAIL THIS ENTRY.
004520           SET BLM-FAILED TO TRUE
004530           MOVE 'LATITUDE OR LONGITUDE OUT OF RANGE' TO
004540                WS-ERRO-TEXTO
004550*        OTHERWISE FALL THROUGH HERE INSTEAD.
004560        ELSE
004570* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
004580* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
004590* THAT RANGE GOES ON THE ERROR REPORT.
004600           IF EXT-LAT < -90.000000 OR EXT-LAT > 90.000000 OR
004610              EXT-LON < -180.000000 OR EXT-LON > 180.000000
004620* NOTHING IN THE REFERENCE TABLE IS CLOSE ENOUGH - FAIL THIS ENTRY.
004630              SET BLM-FAILED TO TRUE
004640              MOVE 'LATITUDE OR LONGITUDE OUT OF RANGE' TO
004650                   WS-ERRO-TEXTO
004660*        OTHERWISE FALL THROUGH HERE INSTEAD.
004670           ELSE
004680*        FLAG WS-FAIXA-OK 'Y'.
004690              MOVE 'Y' TO WS-FAIXA-OK
004700           END-IF
004710        END-IF
004720     END-IF.
004730 1100-VALIDA-FAIXA-EXIT. EXIT.
004740
004750*----------------------------------------------------------------
004760* 1200 - REFERENCE EXACT MATCH: SAME BLMID (CASE-INSENSITIVE)
004770* AND BOTH COORDINATES WITHIN TOLERANCE (DP-288, DP-322).
004780*----------------------------------------------------------------
004790 1200-BUSCA-EXATA.
004800*        CARRY EXT-BLMID FORWARD INTO WV-EXT-ID-UC.
004810     MOVE EXT-BLMID TO WV-EXT-ID-UC
004820* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
004830* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
004840     INSPECT WV-EXT-ID-UC CONVERTING
004850        'abcdefghijklmnopqrstuvwxyz' TO
004860        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004870*        CARRY 1 FORWARD INTO WS-REF-IDX.
004880     MOVE 1 TO WS-REF-IDX
004890* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
004900     MOVE 'N' TO WV-ACHOU-ID
004910* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
004920     MOVE 'N' TO WV-ACHOU-EXATO
004930*        DROP DOWN TO 1201-TESTA-EXATA FOR THIS STEP.
004940     PERFORM 1201-TESTA-EXATA THRU 1201-TESTA-EXATA-EXIT
004950        UNTIL WS-REF-IDX > WS-REF-QTD OR WV-ACHOU-ID = 'Y'
004960     IF WV-ACHOU-EXATO = 'Y'
004970* THIS BLMID NEEDS NO CORRECTION - ACCEPT IT AS SUBMITTED.
004980        SET BLM-VALID TO TRUE
004990     END-IF.
005000 1200-BUSCA-EXATA-EXIT. EXIT.
005010
005020*----------------------------------------------------------------
005030* HELPER PARAGRAPH FOR 1200 - TESTS ONE REFERENCE TABLE
005040* ENTRY PER CALL FOR AN EXACT BLMID/COORDINATE MATCH.
005050*----------------------------------------------------------------
005060 1201-TESTA-EXATA.
005070     MOVE REF-TAB-ID (WS-REF-IDX) TO WV-REF-ID-UC
005080* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
005090* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
005100     INSPECT WV-REF-ID-UC CONVERTING
005110        'abcdefghijklmnopqrstuvwxyz' TO
005120        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005130     IF WV-REF-ID-UC = WV-EXT-ID-UC
005140*        FLAG WV-ACHOU-ID 'Y'.
005150        MOVE 'Y' TO WV-ACHOU-ID
005160*        DROP DOWN TO 1400-CALCULA-DIFERENCA FOR THIS STEP.
005170        PERFORM 1400-CALCULA-DIFERENCA THRU
005180                1400-CALCULA-DIFERENCA-EXIT
005190        IF WV-DIFF-LAT NOT > WS-TOLERANCIA AND
005200           WV-DIFF-LON NOT > WS-TOLERANCIA
005210*        FLAG WV-ACHOU-EXATO 'Y'.
005220           MOVE 'Y' TO WV-ACHOU-EXATO
005230        END-IF
005240*        OTHERWISE FALL THROUGH HERE INSTEAD.
005250     ELSE
005260* BUMP THE RUNNING COUNT BY ONE.
005270        ADD 1 TO WS-REF-IDX
005280     END-IF.
005290 1201-TESTA-EXATA-EXIT. EXIT.
005300
005310*----------------------------------------------------------------
005320* 1300 - COORDINATE SEARCH: FIRST REFERENCE ENTRY (FILE ORDER)
005330* WITHIN TOLERANCE ON BOTH AXES.
005340*----------------------------------------------------------------
005350 1300-BUSCA-COORDENADA.
005360*        CARRY 1 FORWARD INTO WS-REF-IDX.
005370     MOVE 1 TO WS-REF-IDX
005380* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
005390     MOVE 'N' TO WV-ACHOU-COORD
005400*        DROP DOWN TO 1301-TESTA-COORD FOR THIS STEP.
005410     PERFORM 1301-TESTA-COORD THRU 1301-TESTA-COORD-EXIT
005420        UNTIL WS-REF-IDX > WS-REF-QTD OR WV-ACHOU-COORD = 'Y'
005430     IF WV-ACHOU-COORD = 'Y'
005440        MOVE REF-TAB-ID (WS-REF-IDX) TO WV-REF-ID-UC
005450* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
005460* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
005470        INSPECT WV-REF-ID-UC CONVERTING
005480           'abcdefghijklmnopqrstuvwxyz' TO
005490           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005500        IF WV-REF-ID-UC = WV-EXT-ID-UC
005510* THIS BLMID NEEDS NO CORRECTION - ACCEPT IT AS SUBMITTED.
005520           SET BLM-VALID TO TRUE
005530*        OTHERWISE FALL THROUGH HERE INSTEAD.
005540        ELSE
005550* THE SUBMITTED BLMID IS CLOSE BUT NOT EXACT - CORRECT IT TO THE
005560* REFERENCE TABLE'S SPELLING/ID.
005570           SET BLM-CORRECTED TO TRUE
005580           MOVE REF-TAB-ID (WS-REF-IDX) TO WS-BLM-CORRECTED-ID
005590        END-IF
005600*        OTHERWISE FALL THROUGH HERE INSTEAD.
005610     ELSE
005620* NOTHING IN THE REFERENCE TABLE IS CLOSE ENOUGH - FAIL THIS ENTRY.
005630        SET BLM-FAILED TO TRUE
005640        MOVE 'NO MATCHING BLMID FOUND' TO WS-ERRO-TEXTO
005650     END-IF.
005660 1300-BUSCA-COORDENADA-EXIT. EXIT.
005670
005680*----------------------------------------------------------------
005690* HELPER PARAGRAPH FOR 1300 - TESTS ONE REFERENCE TABLE
005700* ENTRY PER CALL FOR A COORDINATE-ONLY MATCH.
005710*----------------------------------------------------------------
005720 1301-TESTA-COORD.
005730*        DROP DOWN TO 1400-CALCULA-DIFERENCA FOR THIS STEP.
005740     PERFORM 1400-CALCULA-DIFERENCA THRU
005750             1400-CALCULA-DIFERENCA-EXIT
005760     IF WV-DIFF-LAT NOT > WS-TOLERANCIA AND
005770        WV-DIFF-LON NOT > WS-TOLERANCIA
005780*        FLAG WV-ACHOU-COORD 'Y'.
005790        MOVE 'Y' TO WV-ACHOU-COORD
005800*        OTHERWISE FALL THROUGH HERE INSTEAD.
005810     ELSE
005820* BUMP THE RUNNING COUNT BY ONE.
005830        ADD 1 TO WS-REF-IDX
005840     END-IF.
005850 1301-TESTA-COORD-EXIT. EXIT.
005860
005870*----------------------------------------------------------------
005880* 1400 - ABSOLUTE DIFFERENCE BETWEEN THE CANDIDATE REFERENCE
005890* ENTRY AND THE EXTRACTED COORDINATE PAIR.  NO INTRINSIC
005900* FUNCTION - SIGN FLIP DONE BY HAND.
005910*----------------------------------------------------------------
005920 1400-CALCULA-DIFERENCA.
005930* WORK OUT THE VALUE NEEDED FOR THE TEST BELOW.
005940     COMPUTE WV-DIFF-LAT = REF-TAB-LAT (WS-REF-IDX) - EXT-LAT
005950     IF WV-DIFF-LAT < 0
005960* WORK OUT THE VALUE NEEDED FOR THE TEST BELOW.
005970        COMPUTE WV-DIFF-LAT = WV-DIFF-LAT * -1
005980     END-IF
005990* WORK OUT THE VALUE NEEDED FOR THE TEST BELOW.
006000     COMPUTE WV-DIFF-LON = REF-TAB-LON (WS-REF-IDX) - EXT-LON
006010     IF WV-DIFF-LON < 0
006020* WORK OUT THE VALUE NEEDED FOR THE TEST BELOW.
006030        COMPUTE WV-DIFF-LON = WV-DIFF-LON * -1
006040     END-IF.
006050 1400-CALCULA-DIFERENCA-EXIT. EXIT.
006060
006070*----------------------------------------------------------------
006080* 1900 - WRITE THE UPDATED RECORD, AND THE CORRECTIONS OR
006090* FAILED RECORD WHEN APPLICABLE.
006100*----------------------------------------------------------------
006110 1900-GRAVA-SAIDAS-BLM.
006120*        CARRY EXT-SOURCE FORWARD INTO UPD-SOURCE.
006130     MOVE EXT-SOURCE TO UPD-SOURCE
006140     MOVE EXT-BLMID  TO UPD-BLMID
006150     MOVE EXT-LAT    TO UPD-LAT
006160     MOVE EXT-LON    TO UPD-LON
006170*        CARRY WS-BLM-CORRECTED-ID FORWARD INTO UPD-CORRECTED-BLMID.
006180     MOVE WS-BLM-CORRECTED-ID TO UPD-CORRECTED-BLMID
006190*        TEST THE CONDITION BEFORE ACTING ON IT.
006200     IF BLM-CORRECTED
006210*        FLAG UPD-CORRECTION-APPLIED 'Y'.
006220        MOVE 'Y' TO UPD-CORRECTION-APPLIED
006230*        OTHERWISE FALL THROUGH HERE INSTEAD.
006240     ELSE
006250*        FLAG UPD-CORRECTION-APPLIED 'N'.
006260        MOVE 'N' TO UPD-CORRECTION-APPLIED
006270     END-IF
006280* PUT THE LINE OUT TO THE REPORT FILE.
006290     WRITE BLM-UPD-RECORD
006300*        TEST THE CONDITION BEFORE ACTING ON IT.
006310     IF BLM-VALID
006320* BUMP THE RUNNING COUNT BY ONE.
006330        ADD 1 TO WS-QTD-VALIDAS-BLM
006340     END-IF
006350*        TEST THE CONDITION BEFORE ACTING ON IT.
006360     IF BLM-CORRECTED
006370* BUMP THE RUNNING COUNT BY ONE.
006380        ADD 1 TO WS-QTD-CORRIGIDAS
006390*        CARRY EXT-SOURCE FORWARD INTO COR-SOURCE.
006400        MOVE EXT-SOURCE TO COR-SOURCE
006410        MOVE EXT-BLMID  TO COR-ORIGINAL-BLMID
006420*        CARRY WS-BLM-CORRECTED-ID FORWARD INTO COR-CORRECTED-BLMID.
006430        MOVE WS-BLM-CORRECTED-ID TO COR-CORRECTED-BLMID
006440*        CARRY EXT-LAT FORWARD INTO COR-LATITUDE.
006450        MOVE EXT-LAT TO COR-LATITUDE
006460*        CARRY EXT-LON FORWARD INTO COR-LONGITUDE.
006470        MOVE EXT-LON TO COR-LONGITUDE
006480* PUT THE LINE OUT TO THE REPORT FILE.
006490        WRITE BLM-COR-RECORD
006500     END-IF
006510*        TEST THE CONDITION BEFORE ACTING ON IT.
006520     IF BLM-FAILED
006530* BUMP THE RUNNING COUNT BY ONE.
006540        ADD 1 TO WS-QTD-FALHAS
006550*        CARRY EXT-SOURCE FORWARD INTO FLD-SOURCE.
006560        MOVE EXT-SOURCE TO FLD-SOURCE
006570        MOVE EXT-BLMID  TO FLD-BLMID
006580*        CARRY EXT-LAT FORWARD INTO FLD-LATITUDE.
006590        MOVE EXT-LAT TO FLD-LATITUDE
006600*        CARRY EXT-LON FORWARD INTO FLD-LONGITUDE.
006610        MOVE EXT-LON TO FLD-LONGITUDE
006620*        CARRY WS-ERRO-TEXTO FORWARD INTO FLD-ERROR-TEXT.
006630        MOVE WS-ERRO-TEXTO TO FLD-ERROR-TEXT
006640* PUT THE LINE OUT TO THE REPORT FILE.
006650        WRITE BLM-FLD-RECORD
006660     END-IF.
006670 1900-GRAVA-SAIDAS-BLM-EXIT. EXIT.
006680
006690*----------------------------------------------------------------
006700* 9000 - CLOSE THE WORK FILES, PRINT THE SUMMARY REPORT.
006710*----------------------------------------------------------------
006720 9000-FIM-BLM.
006730*        DROP DOWN TO 9100-SUMARIO-BLM FOR THIS STEP.
006740     PERFORM 9100-SUMARIO-BLM THRU 9100-SUMARIO-BLM-EXIT
006750* ALL DONE WITH THESE FILES FOR THIS RUN - CLOSE THEM OUT.
006760     CLOSE BLMID-EXTRACT
006770           BLMID-UPDATED
006780           BLMID-CORRECTIONS
006790           BLMID-FAILED
006800           BLMID-SUMMARY-REPORT.
006810 9000-FIM-BLM-EXIT. EXIT.
006820
006830*----------------------------------------------------------------
006840* 9100 - CONTROL-TOTAL SUMMARY REPORT, FOLLOWED BY THE LIST OF
006850* CORRECTIONS MADE THIS RUN (RE-READ FROM BLMID-CORRECTIONS,
006860* DP-540).
006870*----------------------------------------------------------------
006880 9100-SUMARIO-BLM.
006890* PUT THE LINE OUT TO THE REPORT FILE.
006900     WRITE BLM-RPT-RECORD FROM CAB-01-BLM
006910        AFTER ADVANCING TOP-OF-FORM
006920     MOVE 'TOTAL PROCESSED'   TO LIN-ROTULO
006930     MOVE WS-QTD-LIDOS-BLM    TO LIN-VALOR
006940* PUT THE LINE OUT TO THE REPORT FILE.
006950     WRITE BLM-RPT-RECORD FROM LINHA-TOTAL-BLM
006960        AFTER ADVANCING 2 LINE
006970     MOVE 'VALID ENTRIES'     TO LIN-ROTULO
006980     MOVE WS-QTD-VALIDAS-BLM  TO LIN-VALOR
006990* PUT THE LINE OUT TO THE REPORT FILE.
007000     WRITE BLM-RPT-RECORD FROM LINHA-TOTAL-BLM
007010        AFTER ADVANCING 1 LINE
007020     MOVE 'CORRECTED ENTRIES' TO LIN-ROTULO
007030     MOVE WS-QTD-CORRIGIDAS   TO LIN-VALOR
007040* PUT THE LINE OUT TO THE REPORT FILE.
007050     WRITE BLM-RPT-RECORD FROM LINHA-TOTAL-BLM
007060        AFTER ADVANCING 1 LINE
007070     MOVE 'FAILED ENTRIES'    TO LIN-ROTULO
007080     MOVE WS-QTD-FALHAS       TO LIN-VALOR
007090* PUT THE LINE OUT TO THE REPORT FILE.
007100     WRITE BLM-RPT-RECORD FROM LINHA-TOTAL-BLM
007110        AFTER ADVANCING 1 LINE
007120     IF WS-QTD-CORRIGIDAS > 0
007130* PUT THE LINE OUT TO THE REPORT FILE.
007140        WRITE BLM-RPT-RECORD FROM CAB-CORRECOES
007150           AFTER ADVANCING 2 LINE
007160*        DROP DOWN TO 9150-IMPRIME-CORRECOES FOR THIS STEP.
007170        PERFORM 9150-IMPRIME-CORRECOES THRU
007180                9150-IMPRIME-CORRECOES-EXIT
007190     END-IF.
007200 9100-SUMARIO-BLM-EXIT. EXIT.
007210
007220*----------------------------------------------------------------
007230* 9150 - RE-READ THE CORRECTIONS-LOG FILE JUST WRITTEN AND
007240* PRINT ONE LINE PER CORRECTION.
007250*----------------------------------------------------------------
007260 9150-IMPRIME-CORRECOES.
007270* OPEN THE FILES THIS RUN NEEDS BEFORE WE TOUCH THEM.
007280     OPEN INPUT BLMID-CORRECTIONS
007290*        FLAG WS-COR-EOF-SW 'N'.
007300     MOVE 'N' TO WS-COR-EOF-SW
007310*        DROP DOWN TO 9151-LE-CORRECAO FOR THIS STEP.
007320     PERFORM 9151-LE-CORRECAO THRU 9151-LE-CORRECAO-EXIT
007330*        DROP DOWN TO 9152-IMPRIME-UMA-CORRECAO FOR THIS STEP.
007340     PERFORM 9152-IMPRIME-UMA-CORRECAO THRU
007350             9152-IMPRIME-UMA-CORRECAO-EXIT
007360        UNTIL COR-FIM
007370* ALL DONE WITH THESE FILES FOR THIS RUN - CLOSE THEM OUT.
007380     CLOSE BLMID-CORRECTIONS.
007390 9150-IMPRIME-CORRECOES-EXIT. EXIT.
007400
007410*----------------------------------------------------------------
007420* HELPER PARAGRAPH FOR 9150 - READS ONE RECORD BACK FROM
007430* THE CORRECTIONS FILE THIS RUN JUST WROTE.
007440*----------------------------------------------------------------
007450 9151-LE-CORRECAO.
007460* PULL IN THE NEXT RECORD AND CHECK FOR END OF FILE.
007470     READ BLMID-CORRECTIONS
007480         AT END
007490*        SWITCH THE COR-FIM CONDITION ON.
007500            SET COR-FIM TO TRUE
007510     END-READ.
007520 9151-LE-CORRECAO-EXIT. EXIT.
007530
007540*----------------------------------------------------------------
007550* HELPER PARAGRAPH FOR 9150 - PRINTS ONE CORRECTION
007560* LINE AND READS THE NEXT RECORD.
007570*----------------------------------------------------------------
007580 9152-IMPRIME-UMA-CORRECAO.
007590     MOVE COR-ORIGINAL-BLMID  TO LC-ORIGINAL
007600*        CARRY COR-CORRECTED-BLMID FORWARD INTO LC-CORRECTED.
007610     MOVE COR-CORRECTED-BLMID TO LC-CORRECTED
007620* PUT THE LINE OUT TO THE REPORT FILE.
007630     WRITE BLM-RPT-RECORD FROM LINHA-CORRECAO
007640        AFTER ADVANCING 1 LINE
007650*        DROP DOWN TO 9151-LE-CORRECAO FOR THIS STEP.
007660     PERFORM 9151-LE-CORRECAO THRU 9151-LE-CORRECAO-EXIT.
007670 9152-IMPRIME-UMA-CORRECAO-EXIT. EXIT.
