000100 IDENTIFICATION       DIVISION.
000110 PROGRAM-ID.          CCRV01.
000120 AUTHOR.              R K ASHWORTH.
000130 INSTALLATION.        FLA DEPT ENVIR REGULATION.
000140 DATE-WRITTEN.        03/12/1986.
000150 DATE-COMPILED.
000160 SECURITY.            AUTHORIZED DP PERSONNEL ONLY.
000170*REMARKS.      EDITS EACH CCR (CERTIFIED CORNER RECORD) INPUT
000180*              ROW AGAINST THE 17 FIELD RULES ON FILE WITH THE
000190*              BUREAU, SPLITS THE ROWS INTO VALID/INVALID
000200*              FILES, BUILDS A FLAGGED COPY CARRYING THE ERROR
000210*              LIST PER ROW, AND PRINTS THE CONTROL-TOTAL
000220*              SUMMARY FOR THE RUN.
000230*--------------------------------------------------------------
000240* CHANGE LOG
000250*--------------------------------------------------------------
000260* 03/12/86  RKA   ORIGINAL PROGRAM WRITTEN FOR DER BUREAU OF    DP-118
000270*                 SURVEY AND MAPPING - CORNER RECORD EDIT.      DP-118
000280* 09/02/86  RKA   ADDED TOWNSHIP-DIR AND RANGE-DIR EDITS PER    DP-129
000290*                 SURVEYOR GENERAL COMMENT LETTER.              DP-129
000300* 02/18/87  RKA   ADDED STATE PLANE EASTING/NORTHING AS         DP-142
000310*                 OPTIONAL FIELDS - ZONE TABLE SPW/SPE/SPN.     DP-142
000320* 11/04/88  CLH   SECTION FIELD WIDENED FROM 3 TO 4 DIGITS TO   DP-201
000330*                 ACCOMMODATE GOVERNMENT LOT NUMBERING ABOVE    DP-201
000340*                 999 - OLD 3-DIGIT VIEW KEPT BELOW FOR THE     DP-201
000350*                 ABSTRACT PLOTTING PROGRAM (CCR-IN-LEGACY).    DP-201
000360* 06/22/90  CLH   HORIZ-DATUM TABLE ADDED - NAD27/NAD83/OTHER.  DP-233
000370* 04/09/91  DWP   COUNTY TABLE EXPANDED TO ALL 67 FLORIDA       DP-259
000380*                 COUNTIES PER BUREAU CHIEF REQUEST.            DP-259
000390* 01/14/92  DWP   CANONICAL SPELLING NOW STORED BACK TO FIELD   DP-271
000400*                 ON A MATCHED CATEGORICAL EDIT.                DP-271
000410* 08/30/94  MHS   ADDED SURVEYOR NAME/COMPANY FIELDS - EDIT     DP-310
000420*                 ONLY FIRES WHEN FIELD IS NOT BLANK.            DP-310
000430* 03/11/98  MHS   Y2K - CERT-YEAR AND FILE-YEAR WIDENED TO 4    DP-401
000440*                 DIGITS, RANGE NOW 1900-2100, CALENDAR EDIT    DP-401
000450*                 REWRITTEN WITH THE 400-YEAR CENTURY RULE.     DP-401
000460* 07/19/99  MHS   CONFIRMED CENTURY ROLLOVER LOGIC AGAINST      DP-414
000470*                 2000 TEST DECK - NO CHANGES REQUIRED.         DP-414
000480* 05/02/03  TWK   FLAGGED OUTPUT FILE ADDED FOR THE GIS         DP-480
000490*                 RECONCILIATION JOB (CCR-FLAGGED-FILE).        DP-480
000500* 09/28/07  TWK   ADDED NAD83(2011) TO THE HORIZ-DATUM TABLE.   DP-552
000510* 02/14/12  JLR   ERRORS-BY-FIELD COUNTERS MOVED TO A TABLE -   DP-606
000520*                 SUMMARY REPORT NOW SKIPS ZERO-COUNT FIELDS.   DP-606
000530* 06/03/13  JLR   FIXED A GAP WHERE THE CERTIFIED DATE/FILE     DP-612
000540*                 DATE MONTH, DAY AND YEAR ERRORS WERE NEVER    DP-612
000550*                 COUNTED ON THE SUMMARY REPORT - 8020 NOW      DP-612
000560*                 KEYS ON THE PLAIN FIELD NAME, NOT THE         DP-612
000570*                 MONTH:/DAY:/YEAR: LABEL BUILT FOR THE         DP-612
000580*                 ERROR-DETAIL LINE.                            DP-612
000590* 11/20/14  JLR   DROPPED THE SPARE FILLER BYTE ADDED TO        DP-619
000600*                 CCR-ERROR-REPORT AND CCR-FLAGGED-FILE BACK    DP-619
000610*                 IN DP-480/DP-552 - THOSE TWO RECORDS ALREADY  DP-619
000620*                 RAN THE FULL WIDTH CARRIER SPECIFIED AND THE  DP-619
000630*                 EXTRA BYTE HAD PUSHED BOTH FILES OFF THEIR    DP-619
000640*                 AGREED LENGTH FOR THE GIS RECONCILIATION JOB. DP-619
000650*--------------------------------------------------------------
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 ENVIRONMENT          DIVISION.
000680
000690 CONFIGURATION        SECTION.
000700 SOURCE-COMPUTER.     IBM-PC.
000710 OBJECT-COMPUTER.     IBM-PC.
000720 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000730
000740 INPUT-OUTPUT         SECTION.
000750 FILE-CONTROL.
000760        SELECT CCR-INPUT         ASSIGN TO CCRIN
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS IS FS-CCR-INPUT.
000790
000800        SELECT CCR-ERROR-REPORT  ASSIGN TO CCRERR
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               FILE STATUS IS FS-CCR-ERROR.
000830
000840        SELECT CCR-VALID-FILE    ASSIGN TO CCRVAL
000850               ORGANIZATION IS LINE SEQUENTIAL
000860               FILE STATUS IS FS-CCR-VALID.
000870
000880        SELECT CCR-INVALID-FILE  ASSIGN TO CCRINV
000890               ORGANIZATION IS LINE SEQUENTIAL
000900               FILE STATUS IS FS-CCR-INVALID.
000910
000920        SELECT CCR-FLAGGED-FILE  ASSIGN TO CCRFLG
000930               ORGANIZATION IS LINE SEQUENTIAL
000940               FILE STATUS IS FS-CCR-FLAGGED.
000950
000960        SELECT CCR-SUMMARY-REPORT ASSIGN TO CCRRPT
000970               FILE STATUS IS FS-CCR-SUMMARY.
000980
000990*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001000 DATA                 DIVISION.
001010
001020 FILE                 SECTION.
001030*----------------------------------------------------------------
001040* CCR-INPUT - ONE RECORD PER SURVEYED CORNER, 250 BYTES.
001050*----------------------------------------------------------------
001060 FD     CCR-INPUT
001070        LABEL RECORD IS STANDARD.
001080 01     CCR-IN-RECORD.
001090*        ONE OF THE 12 STANDARD PLSS CORNER CODES (RULE 1).
001100        05 CORNER-OF-SECTION      PIC X(06).
001110*        PLSS SECTION NUMBER, 1-8030 (RULE 2).
001120        05 SECTION                PIC 9(04).
001130*        PLSS TOWNSHIP NUMBER, 1-70 (RULE 3).
001140        05 TOWNSHIP               PIC 9(02).
001150*        TOWNSHIP DIRECTION, N OR S (RULE 4).
001160        05 TOWNSHIP-DIR            PIC X(01).
001170*        PLSS RANGE NUMBER, 1-43 (RULE 5).
001180        05 RANGE                  PIC 9(02).
001190*        RANGE DIRECTION, E OR W (RULE 6).
001200        05 RANGE-DIR              PIC X(01).
001210*        COUNTY NAME, MUST MATCH THE VALID-COUNTY TABLE (RULE 7).
001220        05 COUNTY                 PIC X(20).
001230*        LATITUDE, DECIMAL DEGREES, -90 TO +90 (RULE 8).
001240        05 LATITUDE               PIC S9(03)V9(06).
001250*        LONGITUDE, DECIMAL DEGREES, -180 TO +180 (RULE 9).
001260        05 LONGITUDE              PIC S9(03)V9(06).
001270*        UTM EASTING IN METERS (RULE 10).
001280        05 EASTING                PIC S9(07)V9(02).
001290*        UTM NORTHING IN METERS (RULE 11).
001300        05 NORTHING               PIC S9(07)V9(02).
001310*        UTM ZONE CODE, MUST MATCH THE VALID-ZONE TABLE (RULE 12).
001320        05 ZONE                   PIC X(03).
001330*        HORIZONTAL DATUM NAME, MUST MATCH THE VALID-DATUM TABLE
001340*        (RULE 13).
001350        05 HORIZ-DATUM            PIC X(12).
001360*        SOURCE OF THE SURVEY DATA, FREE TEXT (RULE 14).
001370        05 SOURCE                 PIC X(40).
001380*        HOW THE COORDINATE WAS DETERMINED, FREE TEXT (RULE 15).
001390        05 DETERMINED-BY          PIC X(40).
001400*        CERTIFIED-DATE MONTH/DAY/YEAR (RULE 16, SHARES 1540 WITH
001410*        FILE-DATE BELOW).
001420        05 CERT-MONTH             PIC 9(02).
001430        05 CERT-DAY               PIC 9(02).
001440        05 CERT-YEAR              PIC 9(04).
001450*        FILE-DATE MONTH/DAY/YEAR (RULE 17, SAME CALENDAR RULE AS
001460*        CERTIFIED-DATE ABOVE).
001470        05 FILE-MONTH             PIC 9(02).
001480        05 FILE-DAY               PIC 9(02).
001490        05 FILE-YEAR              PIC 9(04).
001500*        SURVEYOR NAME, OPTIONAL, UP TO 30 CHARACTERS (RULE 18).
001510        05 SURVEYOR-NAME          PIC X(30).
001520*        SURVEYOR COMPANY, OPTIONAL, UP TO 30 CHARACTERS (RULE 19).
001530        05 SURVEYOR-COMPANY       PIC X(30).
001540*        PAD TO THE FULL 250-BYTE RECORD LENGTH.
001550        05 FILLER                 PIC X(07).
001560
001570* DATE-WINDOW VIEW - LETS THE EDIT PARAGRAPHS MOVE BOTH DATES
001580* AS ONE 8-BYTE GROUP WHEN BUILDING THE ERR-VALUE TEXT.
001590 01     CCR-IN-DATES REDEFINES CCR-IN-RECORD.
001600        05 FILLER                 PIC X(167).
001610        05 CERT-DATE-VIEW          PIC X(08).
001620        05 FILE-DATE-VIEW          PIC X(08).
001630        05 FILLER                 PIC X(67).
001640
001650* PRE-1988 3-DIGIT SECTION VIEW - KEPT FOR THE ABSTRACT
001660* PLOTTING PROGRAM, WHICH WAS NEVER CONVERTED (SEE DP-201).
001670 01     CCR-IN-LEGACY REDEFINES CCR-IN-RECORD.
001680        05 FILLER                 PIC X(06).
001690        05 LEG-SECTION-3          PIC 9(03).
001700        05 FILLER                 PIC X(241).
001710
001720* SURVEYOR NAME/COMPANY AS ONE BLOCK - USED WHEN THE GIS
001730* RECONCILIATION JOB MATCHES ON THE COMBINED NAME STRING.
001740 01     CCR-IN-SURVEYOR REDEFINES CCR-IN-RECORD.
001750        05 FILLER                 PIC X(183).
001760        05 SURVEYOR-BLOCK          PIC X(60).
001770        05 FILLER                 PIC X(07).
001780
001790*----------------------------------------------------------------
001800* CCR-ERROR-REPORT - ONE RECORD PER FIELD ERROR, 126 BYTES.
001810* NOTE - THE FIVE FIELDS BELOW ADD UP TO THE FULL 126 BYTES ON
001820* THE NOSE, SO THERE IS NO SPARE BYTE TO CARRY AS FILLER HERE.
001830*----------------------------------------------------------------
001840 FD     CCR-ERROR-REPORT
001850        LABEL RECORD IS STANDARD.
001860 01     CCR-ERR-RECORD.
001870        05 ERR-ROW-NUM            PIC 9(06).
001880        05 ERR-COLUMN             PIC X(20).
001890        05 ERR-VALUE              PIC X(30).
001900        05 ERR-EXPECTED           PIC X(40).
001910        05 ERR-TYPE               PIC X(30).
001920
001930*----------------------------------------------------------------
001940* CCR-VALID-FILE / CCR-INVALID-FILE - CLEAN COPIES OF THE
001950* INPUT RECORD, 250 BYTES, SAME LAYOUT AS CCR-IN-RECORD.
001960*----------------------------------------------------------------
001970 FD     CCR-VALID-FILE
001980        LABEL RECORD IS STANDARD.
001990 01     CCR-VALID-RECORD.
002000        05 CCR-VALID-DATA        PIC X(243).
002010        05 FILLER                PIC X(07).
002020
002030 FD     CCR-INVALID-FILE
002040        LABEL RECORD IS STANDARD.
002050 01     CCR-INVALID-RECORD.
002060        05 CCR-INVALID-DATA      PIC X(243).
002070        05 FILLER                PIC X(07).
002080
002090*----------------------------------------------------------------
002100* CCR-FLAGGED-FILE - RECORD + HAS-ERRORS FLAG + ERROR-TYPE
002110* STRING, 331 BYTES.  AGAIN NO SPARE BYTE FOR A FILLER - THE
002120* THREE FIELDS BELOW ALREADY ADD UP TO THE FULL 331.
002130*----------------------------------------------------------------
002140 FD     CCR-FLAGGED-FILE
002150        LABEL RECORD IS STANDARD.
002160 01     CCR-FLAGGED-RECORD.
002170        05 FLAG-REG-DADOS         PIC X(250).
002180        05 FLAG-TEM-ERRO          PIC X(01).
002190        05 FLAG-TIPOS-ERRO        PIC X(80).
002200
002210*----------------------------------------------------------------
002220* CCR-SUMMARY-REPORT - PRINT FILE, 80 BYTES PER LINE.
002230*----------------------------------------------------------------
002240 FD     CCR-SUMMARY-REPORT
002250        LABEL RECORD IS OMITTED.
002260 01     CCR-RPT-RECORD.
002270        05 CCR-RPT-TEXT           PIC X(74).
002280        05 FILLER                 PIC X(06).
002290
002300 WORKING-STORAGE      SECTION.
002310 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002320
002330*----------------------------------------------------------------
002340* FILE STATUS AND END-OF-FILE SWITCH.
002350*----------------------------------------------------------------
002360 77  FS-CCR-INPUT         PIC X(02) VALUE ZEROS.
002370 77  FS-CCR-ERROR         PIC X(02) VALUE ZEROS.
002380 77  FS-CCR-VALID         PIC X(02) VALUE ZEROS.
002390 77  FS-CCR-INVALID       PIC X(02) VALUE ZEROS.
002400 77  FS-CCR-FLAGGED       PIC X(02) VALUE ZEROS.
002410 77  FS-CCR-SUMMARY       PIC X(02) VALUE ZEROS.
002420
002430 77  CCR-EOF-SW           PIC X(01) VALUE 'N'.
002440     88  CCR-FIM                            VALUE 'Y'.
002450     88  CCR-NAO-FIM                        VALUE 'N'.
002460
002470*----------------------------------------------------------------
002480* ROW NUMBER AND CONTROL COUNTERS - ALL COMP PER SHOP STANDARD.
002490*----------------------------------------------------------------
002500 77  WS-ROW-NUM           PIC 9(06) COMP VALUE 1.
002510 77  WS-QTD-LIDOS         PIC 9(06) COMP VALUE ZERO.
002520 77  WS-QTD-VALIDAS       PIC 9(06) COMP VALUE ZERO.
002530 77  WS-QTD-INVALIDAS     PIC 9(06) COMP VALUE ZERO.
002540 77  WS-QTD-ERROS-REG     PIC 9(04) COMP VALUE ZERO.
002550 77  WS-IDX2              PIC 9(04) COMP VALUE ZERO.
002560 77  WS-IDX3              PIC 9(04) COMP VALUE ZERO.
002570 77  CT-PAG               PIC 9(02) COMP VALUE ZERO.
002580 77  CT-LIN               PIC 9(02) COMP VALUE 60.
002590
002600*----------------------------------------------------------------
002610* REGISTER TEM-ERRO SWITCH AND SCRATCH VALIDATION AREA.  THESE
002620* FIELDS ARE SET BY EACH FIELD-EDIT PARAGRAPH AND CONSUMED BY
002630* THE COMMON 8000-GRAVA-ERRO-CCR PARAGRAPH - SAME PATTERN AS
002640* THE PER-FIELD MESSAGE TABLE IN THE OLD REGISTRATION EDITS.
002650*----------------------------------------------------------------
002660 77  WS-REG-TEM-ERRO       PIC X(01) VALUE 'N'.
002670     88  REG-TEM-ERRO                      VALUE 'Y'.
002680     88  REG-SEM-ERRO                      VALUE 'N'.
002690
002700 01  WS-VALIDA-AREA.
002710     05 WV-CAMPO-NOME      PIC X(20).
002720     05 WV-VALOR-TEXTO     PIC X(30).
002730     05 WV-ESPERADO        PIC X(40).
002740     05 WV-TIPO-ERRO       PIC X(30).
002750     05 WV-ACHOU           PIC X(01).
002760     05 WV-CAT-CAMPO20     PIC X(20).
002770     05 WV-TIPO-ERRO-STR   PIC X(80).
002780     05 WV-TIPO-POS2       PIC 9(02) COMP.
002790*    WV-CAMPO-BASE (DP-612) HOLDS THE PLAIN FIELD NAME WHILE
002800*    1540 IS RUNNING, SO THE MONTH:/DAY:/YEAR: SUB-LABELS IT
002810*    BUILDS FOR WV-CAMPO-NOME NEVER REACH THE FIELD-COUNT TABLE.
002820     05 WV-CAMPO-BASE      PIC X(20).
002830     05 WV-CAMPO-CHAVE     PIC X(20).
002840     05 FILLER             PIC X(01).
002850
002860* EDITED WORK AREAS FOR SIGNED-COORDINATE DISPLAY TEXT.
002870 77  WV-EDITA-COORD        PIC -ZZZ9.999999.
002880 77  WV-EDITA-PLANE        PIC -ZZZZZZ9.99.
002890
002900* DATE-RULE SCRATCH AREA - SHARED BY CERTIFIED DATE AND FILE
002910* DATE EDITS (1160/1170 EACH LOAD THIS BEFORE CALLING 1540).
002920 01  WS-DATA-AREA.
002930     05 WV-DATA-BASE        PIC X(14).
002940     05 WV-MES-BRANCO       PIC X(01).
002950     05 WV-MES-NUMERICO     PIC X(01).
002960     05 WV-DATA-MES         PIC 9(02) COMP.
002970     05 WV-DATA-MES-TXT     PIC X(02).
002980     05 WV-DIA-BRANCO       PIC X(01).
002990     05 WV-DIA-NUMERICO     PIC X(01).
003000     05 WV-DATA-DIA         PIC 9(02) COMP.
003010     05 WV-DATA-DIA-TXT     PIC X(02).
003020     05 WV-ANO-BRANCO       PIC X(01).
003030     05 WV-ANO-NUMERICO     PIC X(01).
003040     05 WV-DATA-ANO         PIC 9(04) COMP.
003050     05 WV-DATA-ANO-TXT     PIC X(04).
003060     05 WV-DATA-VALIDA      PIC X(01).
003070     05 WV-DATA-CALENDARIO  PIC X(01).
003080     05 WV-MAX-DIA          PIC 9(02) COMP.
003090     05 WV-TEMP-DIV         PIC 9(06) COMP.
003100     05 WV-REM-4            PIC 9(02) COMP.
003110     05 WV-REM-100          PIC 9(02) COMP.
003120     05 WV-REM-400          PIC 9(02) COMP.
003130     05 FILLER              PIC X(01).
003140
003150 01  WS-DIAS-MES-TABLE.
003160     05 FILLER PIC 9(02) VALUE 31.
003170     05 FILLER PIC 9(02) VALUE 28.
003180     05 FILLER PIC 9(02) VALUE 31.
003190     05 FILLER PIC 9(02) VALUE 30.
003200     05 FILLER PIC 9(02) VALUE 31.
003210     05 FILLER PIC 9(02) VALUE 30.
003220     05 FILLER PIC 9(02) VALUE 31.
003230     05 FILLER PIC 9(02) VALUE 31.
003240     05 FILLER PIC 9(02) VALUE 30.
003250     05 FILLER PIC 9(02) VALUE 31.
003260     05 FILLER PIC 9(02) VALUE 30.
003270     05 FILLER PIC 9(02) VALUE 31.
003280 01  WS-DIAS-MES-REDEF REDEFINES WS-DIAS-MES-TABLE.
003290     05 WS-DIAS-MES PIC 9(02) COMP OCCURS 12 TIMES.
003300
003310* TRIMMED-LENGTH SCRATCH AREA FOR THE STRING-LENGTH RULE.
003320 01  WS-STR-AREA.
003330     05 WV-STR-CAMPO        PIC X(40).
003340     05 WV-STR-MAXLEN       PIC 9(02) COMP.
003350     05 WV-STR-POS          PIC 9(02) COMP.
003360     05 WV-STR-OPCIONAL     PIC X(01).
003370     05 FILLER              PIC X(01).
003380
003390*----------------------------------------------------------------
003400* CLOSED LISTS - SAME LINEAR-SEARCH-OVER-A-TABLE IDIOM AS THE
003410* OLD STATE-CODE TABLE IN THE REGISTRATION EDIT PROGRAM.
003420*----------------------------------------------------------------
003430 01  TABELA-CORNER.
003440     05 FILLER   PIC X(06) VALUE 'NE    '.
003450     05 FILLER   PIC X(06) VALUE 'NW    '.
003460     05 FILLER   PIC X(06) VALUE 'SE    '.
003470     05 FILLER   PIC X(06) VALUE 'SW    '.
003480     05 FILLER   PIC X(06) VALUE 'S 1/4 '.
003490     05 FILLER   PIC X(06) VALUE 'W 1/4 '.
003500     05 FILLER   PIC X(06) VALUE 'E 1/4 '.
003510     05 FILLER   PIC X(06) VALUE 'N 1/4 '.
003520     05 FILLER   PIC X(06) VALUE 'NE 1/4'.
003530     05 FILLER   PIC X(06) VALUE 'NW 1/4'.
003540     05 FILLER   PIC X(06) VALUE 'SE 1/4'.
003550     05 FILLER   PIC X(06) VALUE 'SW 1/4'.
003560 01  TABELA-CORNER-REDEF REDEFINES TABELA-CORNER.
003570     05 LISTA-CORNER PIC X(06) OCCURS 12 TIMES.
003580
003590 01  TABELA-COUNTY.
003600     05 FILLER  PIC X(20) VALUE 'ALACHUA'.
003610     05 FILLER  PIC X(20) VALUE 'BAKER'.
003620     05 FILLER  PIC X(20) VALUE 'BAY'.
003630     05 FILLER  PIC X(20) VALUE 'BRADFORD'.
003640     05 FILLER  PIC X(20) VALUE 'BREVARD'.
003650     05 FILLER  PIC X(20) VALUE 'BROWARD'.
003660     05 FILLER  PIC X(20) VALUE 'CALHOUN'.
003670     05 FILLER  PIC X(20) VALUE 'CHARLOTTE'.
003680     05 FILLER  PIC X(20) VALUE 'CITRUS'.
003690     05 FILLER  PIC X(20) VALUE 'CLAY'.
003700     05 FILLER  PIC X(20) VALUE 'COLLIER'.
003710     05 FILLER  PIC X(20) VALUE 'COLUMBIA'.
003720     05 FILLER  PIC X(20) VALUE 'DESOTO'.
003730     05 FILLER  PIC X(20) VALUE 'DIXIE'.
003740     05 FILLER  PIC X(20) VALUE 'DUVAL'.
003750     05 FILLER  PIC X(20) VALUE 'ESCAMBIA'.
003760     05 FILLER  PIC X(20) VALUE 'FLAGLER'.
003770     05 FILLER  PIC X(20) VALUE 'FRANKLIN'.
003780     05 FILLER  PIC X(20) VALUE 'GADSDEN'.
003790     05 FILLER  PIC X(20) VALUE 'GILCHRIST'.
003800     05 FILLER  PIC X(20) VALUE 'GLADES'.
003810     05 FILLER  PIC X(20) VALUE 'GULF'.
003820     05 FILLER  PIC X(20) VALUE 'HAMILTON'.
003830     05 FILLER  PIC X(20) VALUE 'HARDEE'.
003840     05 FILLER  PIC X(20) VALUE 'HENDRY'.
003850     05 FILLER  PIC X(20) VALUE 'HERNANDO'.
003860     05 FILLER  PIC X(20) VALUE 'HIGHLANDS'.
003870     05 FILLER  PIC X(20) VALUE 'HILLSBOROUGH'.
003880     05 FILLER  PIC X(20) VALUE 'HOLMES'.
003890     05 FILLER  PIC X(20) VALUE 'INDIAN RIVER'.
003900     05 FILLER  PIC X(20) VALUE 'JACKSON'.
003910     05 FILLER  PIC X(20) VALUE 'JEFFERSON'.
003920     05 FILLER  PIC X(20) VALUE 'LAFAYETTE'.
003930     05 FILLER  PIC X(20) VALUE 'LAKE'.
003940     05 FILLER  PIC X(20) VALUE 'LEE'.
003950     05 FILLER  PIC X(20) VALUE 'LEON'.
003960     05 FILLER  PIC X(20) VALUE 'LEVY'.
003970     05 FILLER  PIC X(20) VALUE 'LIBERTY'.
003980     05 FILLER  PIC X(20) VALUE 'MADISON'.
003990     05 FILLER  PIC X(20) VALUE 'MANATEE'.
004000     05 FILLER  PIC X(20) VALUE 'MARION'.
004010     05 FILLER  PIC X(20) VALUE 'MARTIN'.
004020     05 FILLER  PIC X(20) VALUE 'MIAMI-DADE'.
004030     05 FILLER  PIC X(20) VALUE 'MONROE'.
004040     05 FILLER  PIC X(20) VALUE 'NASSAU'.
004050     05 FILLER  PIC X(20) VALUE 'OKALOOSA'.
004060     05 FILLER  PIC X(20) VALUE 'OKEECHOBEE'.
004070     05 FILLER  PIC X(20) VALUE 'ORANGE'.
004080     05 FILLER  PIC X(20) VALUE 'OSCEOLA'.
004090     05 FILLER  PIC X(20) VALUE 'PALM BEACH'.
004100     05 FILLER  PIC X(20) VALUE 'PASCO'.
004110     05 FILLER  PIC X(20) VALUE 'PINELLAS'.
004120     05 FILLER  PIC X(20) VALUE 'POLK'.
004130     05 FILLER  PIC X(20) VALUE 'PUTNAM'.
004140     05 FILLER  PIC X(20) VALUE 'ST. JOHNS'.
004150     05 FILLER  PIC X(20) VALUE 'ST. LUCIE'.
004160     05 FILLER  PIC X(20) VALUE 'SANTA ROSA'.
004170     05 FILLER  PIC X(20) VALUE 'SARASOTA'.
004180     05 FILLER  PIC X(20) VALUE 'SEMINOLE'.
004190     05 FILLER  PIC X(20) VALUE 'SUMTER'.
004200     05 FILLER  PIC X(20) VALUE 'SUWANNEE'.
004210     05 FILLER  PIC X(20) VALUE 'TAYLOR'.
004220     05 FILLER  PIC X(20) VALUE 'UNION'.
004230     05 FILLER  PIC X(20) VALUE 'VOLUSIA'.
004240     05 FILLER  PIC X(20) VALUE 'WAKULLA'.
004250     05 FILLER  PIC X(20) VALUE 'WALTON'.
004260     05 FILLER  PIC X(20) VALUE 'WASHINGTON'.
004270 01  TABELA-COUNTY-REDEF REDEFINES TABELA-COUNTY.
004280     05 LISTA-COUNTY PIC X(20) OCCURS 67 TIMES.
004290
004300 01  TABELA-ZONE.
004310     05 FILLER   PIC X(03) VALUE 'SPW'.
004320     05 FILLER   PIC X(03) VALUE 'SPE'.
004330     05 FILLER   PIC X(03) VALUE 'SPN'.
004340 01  TABELA-ZONE-REDEF REDEFINES TABELA-ZONE.
004350     05 LISTA-ZONE PIC X(03) OCCURS 3 TIMES.
004360
004370 01  TABELA-DATUM.
004380     05 FILLER   PIC X(12) VALUE 'NAD27'.
004390     05 FILLER   PIC X(12) VALUE 'NAD83(1990)'.
004400     05 FILLER   PIC X(12) VALUE 'NAD83(2011)'.
004410     05 FILLER   PIC X(12) VALUE 'OTHER'.
004420 01  TABELA-DATUM-REDEF REDEFINES TABELA-DATUM.
004430     05 LISTA-DATUM PIC X(12) OCCURS 4 TIMES.
004440
004450 01  TABELA-TOWN-DIR.
004460     05 FILLER   PIC X(01) VALUE 'N'.
004470     05 FILLER   PIC X(01) VALUE 'S'.
004480 01  TABELA-TOWN-DIR-REDEF REDEFINES TABELA-TOWN-DIR.
004490     05 LISTA-TOWN-DIR PIC X(01) OCCURS 2 TIMES.
004500
004510 01  TABELA-RANGE-DIR.
004520     05 FILLER   PIC X(01) VALUE 'E'.
004530     05 FILLER   PIC X(01) VALUE 'W'.
004540 01  TABELA-RANGE-DIR-REDEF REDEFINES TABELA-RANGE-DIR.
004550     05 LISTA-RANGE-DIR PIC X(01) OCCURS 2 TIMES.
004560
004570*----------------------------------------------------------------
004580* ERRORS-BY-FIELD COUNTER TABLE - ONE ENTRY PER EDITED COLUMN
004590* (DP-606).  POPULATED BY VALUE CLAUSE, BUMPED BY 8020.
004600*----------------------------------------------------------------
004610 01  WS-ERRO-CAMPO-TABLE.
004620     05 WS-ERRO-CAMPO OCCURS 19 TIMES.
004630         10 WS-ERRO-CAMPO-NOME      PIC X(20).
004640         10 WS-ERRO-CAMPO-CONTADOR  PIC 9(06) COMP.
004650         10 FILLER                  PIC X(01).
004660 01  WS-ERRO-CAMPO-NOMES-INIT.
004670     05 FILLER PIC X(20) VALUE 'CORNER-OF-SECTION'.
004680     05 FILLER PIC X(20) VALUE 'SECTION'.
004690     05 FILLER PIC X(20) VALUE 'TOWNSHIP'.
004700     05 FILLER PIC X(20) VALUE 'TOWNSHIP-DIR'.
004710     05 FILLER PIC X(20) VALUE 'RANGE'.
004720     05 FILLER PIC X(20) VALUE 'RANGE-DIR'.
004730     05 FILLER PIC X(20) VALUE 'COUNTY'.
004740     05 FILLER PIC X(20) VALUE 'LATITUDE'.
004750     05 FILLER PIC X(20) VALUE 'LONGITUDE'.
004760     05 FILLER PIC X(20) VALUE 'EASTING'.
004770     05 FILLER PIC X(20) VALUE 'NORTHING'.
004780     05 FILLER PIC X(20) VALUE 'ZONE'.
004790     05 FILLER PIC X(20) VALUE 'HORIZ-DATUM'.
004800     05 FILLER PIC X(20) VALUE 'SOURCE'.
004810     05 FILLER PIC X(20) VALUE 'DETERMINED-BY'.
004820     05 FILLER PIC X(20) VALUE 'Certified Date'.
004830     05 FILLER PIC X(20) VALUE 'File Date'.
004840     05 FILLER PIC X(20) VALUE 'Surveyor Name'.
004850     05 FILLER PIC X(20) VALUE 'Surveyor Company'.
004860 01  WS-ERRO-CAMPO-NOMES-REDEF REDEFINES WS-ERRO-CAMPO-NOMES-INIT.
004870     05 WS-ERRO-NOME-INIT PIC X(20) OCCURS 19 TIMES.
004880
004890*----------------------------------------------------------------
004900* PRINT LINES - CCR-SUMMARY-REPORT.
004910*----------------------------------------------------------------
004920 01  CAB-01.
004930     05 FILLER  PIC X(30) VALUE SPACES.
004940     05 FILLER  PIC X(22) VALUE 'CCR VALIDATION SUMMARY'.
004950     05 FILLER  PIC X(28) VALUE SPACES.
004960
004970 01  LINHA-TOTAL.
004980     05 LIN-ROTULO PIC X(14).
004990*    COLON SEPARATOR PER THE SUMMARY LAYOUT - THE LABEL ABOVE IS
005000*    ALWAYS MOVED LEFT-JUSTIFIED INTO ITS 14 BYTES SO THIS LINES
005010*    UP UNDER EVERY LABEL.
005020     05 FILLER     PIC X(01) VALUE ':'.
005030     05 FILLER     PIC X(01) VALUE SPACES.
005040     05 LIN-VALOR  PIC ZZZ,ZZ9.
005050     05 FILLER     PIC X(57) VALUE SPACES.
005060
005070 01  CAB-ERROS.
005080     05 FILLER   PIC X(80) VALUE 'ERRORS BY FIELD'.
005090
005100 01  DET-CAMPO.
005110     05 FILLER        PIC X(02) VALUE SPACES.
005120     05 DET-CAMPO-NOME PIC X(20).
005130     05 FILLER        PIC X(06) VALUE SPACES.
005140     05 DET-CAMPO-QTD PIC ZZZ,ZZ9.
005150     05 FILLER        PIC X(45) VALUE SPACES.
005160
005170*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005180 PROCEDURE            DIVISION.
005190
005200 PGM-CCRV01.
005210* OPEN UP, LOAD THE FIELD-COUNTER TABLE, PRIME THE FIRST RECORD.
005220     PERFORM 0100-INICIO-CCR THRU 0100-INICIO-CCR-EXIT.
005230* VALIDATE/WRITE/READ, ONCE PER INPUT RECORD, UNTIL END OF FILE.
005240     PERFORM 0300-PRINCIPAL-CCR THRU 0300-PRINCIPAL-CCR-EXIT
005250        UNTIL CCR-FIM.
005260* CLOSE OUT AND PRINT THE CONTROL TOTALS.
005270     PERFORM 9000-FIM-CCR THRU 9000-FIM-CCR-EXIT.
005280* END OF JOB STEP.
005290     STOP RUN.
005300
005310*----------------------------------------------------------------
005320* 0100 - OPEN FILES, PRIME THE READ.
005330*----------------------------------------------------------------
005340 0100-INICIO-CCR.
005350* OPEN THE FILES THIS RUN NEEDS BEFORE WE TOUCH THEM.
005360     OPEN INPUT  CCR-INPUT
005370          OUTPUT CCR-ERROR-REPORT
005380          OUTPUT CCR-VALID-FILE
005390          OUTPUT CCR-INVALID-FILE
005400          OUTPUT CCR-FLAGGED-FILE
005410          OUTPUT CCR-SUMMARY-REPORT
005420* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
005430     MOVE 1 TO WS-IDX3
005440* ZERO OUT THE 19-ENTRY FIELD-COUNTER TABLE BEFORE THE FIRST RECORD
005450     PERFORM 0110-CARREGA-CAMPO THRU 0110-CARREGA-CAMPO-EXIT
005460        UNTIL WS-IDX3 > 19
005470* BRING IN THE NEXT INPUT RECORD.
005480     PERFORM 0200-LEITURA-CCR THRU 0200-LEITURA-CCR-EXIT.
005490 0100-INICIO-CCR-EXIT. EXIT.
005500
005510*----------------------------------------------------------------
005520* 0110 - LOAD THE ERRORS-BY-FIELD COUNTER TABLE NAMES FROM THE
005530* VALUE-CLAUSE LIST AND ZERO EACH COUNTER (DP-606).
005540*----------------------------------------------------------------
005550 0110-CARREGA-CAMPO.
005560* COPY THIS FIELD'S NAME FROM THE VALUE-CLAUSE LITERAL TABLE INTO
005570* THE WORKING COUNTER TABLE.
005580     MOVE WS-ERRO-NOME-INIT (WS-IDX3) TO
005590          WS-ERRO-CAMPO-NOME (WS-IDX3)
005600* START THIS FIELD'S ERROR COUNT AT ZERO.
005610     MOVE ZERO TO WS-ERRO-CAMPO-CONTADOR (WS-IDX3)
005620* BUMP THE RUNNING COUNT BY ONE.
005630     ADD 1 TO WS-IDX3.
005640 0110-CARREGA-CAMPO-EXIT. EXIT.
005650
005660*----------------------------------------------------------------
005670* 0200 - READ ONE CCR ROW, ADVANCE THE ROW NUMBER (FIRST DATA
005680* ROW IS ROW 2 - ROW 1 IS THE NOTIONAL SPREADSHEET HEADER).
005690*----------------------------------------------------------------
005700 0200-LEITURA-CCR.
005710* PULL IN THE NEXT RECORD AND CHECK FOR END OF FILE.
005720     READ CCR-INPUT
005730         AT END
005740* NO MORE INPUT - LET THE MAIN LOOP KNOW.
005750            SET CCR-FIM TO TRUE
005760         NOT AT END
005770* BUMP THE RUNNING COUNT BY ONE.
005780            ADD 1 TO WS-ROW-NUM
005790* BUMP THE RUNNING COUNT BY ONE.
005800            ADD 1 TO WS-QTD-LIDOS
005810     END-READ.
005820 0200-LEITURA-CCR-EXIT. EXIT.
005830
005840*----------------------------------------------------------------
005850* 0300 - EDIT THE ROW, WRITE THE OUTPUTS, READ THE NEXT ROW.
005860*----------------------------------------------------------------
005870 0300-PRINCIPAL-CCR.
005880* EDIT THIS RECORD AGAINST ALL 19 RULES.
005890     PERFORM 1000-VALIDA-REGISTRO THRU 1000-VALIDA-REGISTRO-EXIT.
005900* WRITE THE VALID/INVALID/FLAGGED COPIES OF THIS RECORD NOW THAT
005910* ALL 19 RULES HAVE RUN.
005920     PERFORM 1900-GRAVA-SAIDAS-CCR THRU 1900-GRAVA-SAIDAS-CCR-EXIT.
005930* BRING IN THE NEXT INPUT RECORD.
005940     PERFORM 0200-LEITURA-CCR THRU 0200-LEITURA-CCR-EXIT.
005950 0300-PRINCIPAL-CCR-EXIT. EXIT.
005960
005970*----------------------------------------------------------------
005980* 1000 - APPLY ALL 17 RULES (PLUS THE TWO OPTIONAL SURVEYOR
005990* FIELDS) - EVERY RULE IS EVALUATED, ERRORS ACCUMULATE.
006000*----------------------------------------------------------------
006010 1000-VALIDA-REGISTRO.
006020* CLEAR THE HAS-ERROR SWITCH AND THE ERROR-TYPE STRING BEFORE WE
006030* START EDITING THIS RECORD.
006040     MOVE 'N'    TO WS-REG-TEM-ERRO
006050*        CLEAR WV-TIPO-ERRO-STR BACK TO SPACES BEFORE RELOADING IT.
006060     MOVE SPACES TO WV-TIPO-ERRO-STR
006070* CLEAR THE PER-RECORD ERROR COUNT TOO.
006080     MOVE ZERO   TO WS-QTD-ERROS-REG
006090* RUN EACH OF THE 19 FIELD-EDIT RULES IN TURN - ORDER DOESN'T
006100* MATTER, EVERY FIELD GETS CHECKED REGARDLESS OF WHAT FAILED
006110* BEFORE IT.
006120*    RULES 1-6 - THE PLSS LOCATION FIELDS (CORNER/SECTION/TOWNSHIP/
006130*    TOWNSHIP-DIR/RANGE/RANGE-DIR).
006140     PERFORM 1010-VALIDA-CORNER-SECTION THRU
006150             1010-VALIDA-CORNER-SECTION-EXIT
006160*        DROP DOWN TO 1020-VALIDA-SECTION FOR THIS STEP.
006170     PERFORM 1020-VALIDA-SECTION THRU
006180             1020-VALIDA-SECTION-EXIT
006190*        DROP DOWN TO 1030-VALIDA-TOWNSHIP FOR THIS STEP.
006200     PERFORM 1030-VALIDA-TOWNSHIP THRU
006210             1030-VALIDA-TOWNSHIP-EXIT
006220*        DROP DOWN TO 1040-VALIDA-TOWNSHIP-DIR FOR THIS STEP.
006230     PERFORM 1040-VALIDA-TOWNSHIP-DIR THRU
006240             1040-VALIDA-TOWNSHIP-DIR-EXIT
006250*        DROP DOWN TO 1050-VALIDA-RANGE FOR THIS STEP.
006260     PERFORM 1050-VALIDA-RANGE THRU
006270             1050-VALIDA-RANGE-EXIT
006280*        DROP DOWN TO 1060-VALIDA-RANGE-DIR FOR THIS STEP.
006290     PERFORM 1060-VALIDA-RANGE-DIR THRU
006300             1060-VALIDA-RANGE-DIR-EXIT
006310*    RULE 7 - COUNTY, AND RULES 8-11 - THE GEOGRAPHIC/UTM COORDINATE
006320*    FIELDS.
006330     PERFORM 1070-VALIDA-COUNTY THRU
006340             1070-VALIDA-COUNTY-EXIT
006350*        DROP DOWN TO 1080-VALIDA-LATITUDE FOR THIS STEP.
006360     PERFORM 1080-VALIDA-LATITUDE THRU
006370             1080-VALIDA-LATITUDE-EXIT
006380*        DROP DOWN TO 1090-VALIDA-LONGITUDE FOR THIS STEP.
006390     PERFORM 1090-VALIDA-LONGITUDE THRU
006400             1090-VALIDA-LONGITUDE-EXIT
006410*        DROP DOWN TO 1100-VALIDA-EASTING FOR THIS STEP.
006420     PERFORM 1100-VALIDA-EASTING THRU
006430             1100-VALIDA-EASTING-EXIT
006440*        DROP DOWN TO 1110-VALIDA-NORTHING FOR THIS STEP.
006450     PERFORM 1110-VALIDA-NORTHING THRU
006460             1110-VALIDA-NORTHING-EXIT
006470*    RULES 12-15 - ZONE/DATUM CODES AND THE TWO FREE-TEXT FIELDS.
006480     PERFORM 1120-VALIDA-ZONE THRU
006490             1120-VALIDA-ZONE-EXIT
006500*        DROP DOWN TO 1130-VALIDA-DATUM FOR THIS STEP.
006510     PERFORM 1130-VALIDA-DATUM THRU
006520             1130-VALIDA-DATUM-EXIT
006530*        DROP DOWN TO 1140-VALIDA-SOURCE FOR THIS STEP.
006540     PERFORM 1140-VALIDA-SOURCE THRU
006550             1140-VALIDA-SOURCE-EXIT
006560*        DROP DOWN TO 1150-VALIDA-DETERMINED-BY FOR THIS STEP.
006570     PERFORM 1150-VALIDA-DETERMINED-BY THRU
006580             1150-VALIDA-DETERMINED-BY-EXIT
006590*    RULES 16-17 - THE TWO DATES, BOTH RUNNING THROUGH 1540.
006600     PERFORM 1160-VALIDA-CERT-DATE THRU
006610             1160-VALIDA-CERT-DATE-EXIT
006620*        DROP DOWN TO 1170-VALIDA-FILE-DATE FOR THIS STEP.
006630     PERFORM 1170-VALIDA-FILE-DATE THRU
006640             1170-VALIDA-FILE-DATE-EXIT
006650*    RULES 18-19 - THE OPTIONAL SURVEYOR NAME/COMPANY FIELDS.
006660     PERFORM 1180-VALIDA-SURVEYOR-NAME THRU
006670             1180-VALIDA-SURVEYOR-NAME-EXIT
006680*        DROP DOWN TO 1190-VALIDA-SURVEYOR-COMPANY FOR THIS STEP.
006690     PERFORM 1190-VALIDA-SURVEYOR-COMPANY THRU
006700             1190-VALIDA-SURVEYOR-COMPANY-EXIT.
006710 1000-VALIDA-REGISTRO-EXIT. EXIT.
006720
006730*----------------------------------------------------------------
006740* RULE 1 - CORNER-OF-SECTION, CASE-INSENSITIVE, 12-VALUE LIST.
006750*----------------------------------------------------------------
006760 1010-VALIDA-CORNER-SECTION.
006770* TAG THIS ERROR AS BELONGING TO THE CORNER-OF-SECTION FIELD SO
006780* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
006790     MOVE 'CORNER-OF-SECTION' TO WV-CAMPO-NOME
006800* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
006810     MOVE 'ONE OF THE 12 CORNER CODES' TO WV-ESPERADO
006820* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
006830* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
006840     IF CORNER-OF-SECTION = SPACES
006850* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
006860        MOVE 'MISSING' TO WV-TIPO-ERRO
006870* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
006880* CAME IN EMPTY.
006890        MOVE SPACES TO WV-VALOR-TEXTO
006900* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
006910* RUNNING COUNTS ON THE SUMMARY.
006920        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
006930*        OTHERWISE FALL THROUGH HERE INSTEAD.
006940     ELSE
006950*        CARRY CORNER-OF-SECTION FORWARD INTO WV-VALOR-TEXTO.
006960        MOVE CORNER-OF-SECTION TO WV-VALOR-TEXTO
006970*        CARRY CORNER-OF-SECTION FORWARD INTO WV-CAT-CAMPO20.
006980        MOVE CORNER-OF-SECTION TO WV-CAT-CAMPO20
006990* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
007000* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
007010        INSPECT WV-CAT-CAMPO20 CONVERTING
007020           'abcdefghijklmnopqrstuvwxyz' TO
007030           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007040* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
007050        MOVE 1 TO WS-IDX2
007060* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
007070        MOVE 'N' TO WV-ACHOU
007080* WALK THE TABLE ONE ENTRY AT A TIME LOOKING FOR A MATCH.
007090        PERFORM 1011-BUSCA-CORNER THRU 1011-BUSCA-CORNER-EXIT
007100           UNTIL WS-IDX2 > 12 OR WV-ACHOU = 'Y'
007110* A MATCH TURNED UP SOMEWHERE IN THE TABLE.
007120        IF WV-ACHOU = 'Y'
007130           MOVE LISTA-CORNER (WS-IDX2) TO CORNER-OF-SECTION
007140*        OTHERWISE FALL THROUGH HERE INSTEAD.
007150        ELSE
007160* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
007170           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
007180* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
007190* RUNNING COUNTS ON THE SUMMARY.
007200           PERFORM 8000-GRAVA-ERRO-CCR THRU
007210                   8000-GRAVA-ERRO-CCR-EXIT
007220        END-IF
007230     END-IF.
007240 1010-VALIDA-CORNER-SECTION-EXIT. EXIT.
007250
007260*----------------------------------------------------------------
007270* HELPER PARAGRAPH FOR 1010 - COMPARES THE UPCASED INPUT
007280* AGAINST ONE ENTRY OF LISTA-CORNER PER CALL.
007290*----------------------------------------------------------------
007300 1011-BUSCA-CORNER.
007310     IF WV-CAT-CAMPO20 (1:6) = LISTA-CORNER (WS-IDX2)
007320*        FLAG WV-ACHOU 'Y'.
007330        MOVE 'Y' TO WV-ACHOU
007340*        OTHERWISE FALL THROUGH HERE INSTEAD.
007350     ELSE
007360* BUMP THE RUNNING COUNT BY ONE.
007370        ADD 1 TO WS-IDX2
007380     END-IF.
007390 1011-BUSCA-CORNER-EXIT. EXIT.
007400
007410*----------------------------------------------------------------
007420* RULE 2 - SECTION, INTEGER 1 TO 8030.
007430*----------------------------------------------------------------
007440 1020-VALIDA-SECTION.
007450* TAG THIS ERROR AS BELONGING TO THE SECTION FIELD SO
007460* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
007470     MOVE 'SECTION' TO WV-CAMPO-NOME
007480* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
007490     MOVE 'INTEGER 1 TO 8030' TO WV-ESPERADO
007500* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
007510* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
007520     IF SECTION = SPACES
007530* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
007540        MOVE 'MISSING' TO WV-TIPO-ERRO
007550* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
007560* CAME IN EMPTY.
007570        MOVE SPACES TO WV-VALOR-TEXTO
007580* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
007590* RUNNING COUNTS ON THE SUMMARY.
007600        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
007610*        OTHERWISE FALL THROUGH HERE INSTEAD.
007620     ELSE
007630*        CARRY SECTION FORWARD INTO WV-VALOR-TEXTO.
007640        MOVE SECTION TO WV-VALOR-TEXTO
007650* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
007660* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
007670* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
007680        IF SECTION NOT NUMERIC
007690* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
007700           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
007710* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
007720* RUNNING COUNTS ON THE SUMMARY.
007730           PERFORM 8000-GRAVA-ERRO-CCR THRU
007740                   8000-GRAVA-ERRO-CCR-EXIT
007750*        OTHERWISE FALL THROUGH HERE INSTEAD.
007760        ELSE
007770* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
007780* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
007790* THAT RANGE GOES ON THE ERROR REPORT.
007800           IF SECTION < 1 OR SECTION > 8030
007810* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
007820              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
007830* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
007840* RUNNING COUNTS ON THE SUMMARY.
007850              PERFORM 8000-GRAVA-ERRO-CCR THRU
007860                      8000-GRAVA-ERRO-CCR-EXIT
007870           END-IF
007880        END-IF
007890     END-IF.
007900 1020-VALIDA-SECTION-EXIT. EXIT.
007910
007920*----------------------------------------------------------------
007930* RULE 3 - TOWNSHIP, INTEGER 1 TO 70.
007940*----------------------------------------------------------------
007950 1030-VALIDA-TOWNSHIP.
007960* TAG THIS ERROR AS BELONGING TO THE TOWNSHIP FIELD SO
007970* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
007980     MOVE 'TOWNSHIP' TO WV-CAMPO-NOME
007990* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
008000     MOVE 'INTEGER 1 TO 70' TO WV-ESPERADO
008010* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
008020* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
008030     IF TOWNSHIP = SPACES
008040* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
008050        MOVE 'MISSING' TO WV-TIPO-ERRO
008060* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
008070* CAME IN EMPTY.
008080        MOVE SPACES TO WV-VALOR-TEXTO
008090* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
008100* RUNNING COUNTS ON THE SUMMARY.
008110        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
008120*        OTHERWISE FALL THROUGH HERE INSTEAD.
008130     ELSE
008140*        CARRY TOWNSHIP FORWARD INTO WV-VALOR-TEXTO.
008150        MOVE TOWNSHIP TO WV-VALOR-TEXTO
008160* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
008170* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
008180* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
008190        IF TOWNSHIP NOT NUMERIC
008200* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
008210           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
008220* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
008230* RUNNING COUNTS ON THE SUMMARY.
008240           PERFORM 8000-GRAVA-ERRO-CCR THRU
008250                   8000-GRAVA-ERRO-CCR-EXIT
008260*        OTHERWISE FALL THROUGH HERE INSTEAD.
008270        ELSE
008280* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
008290* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
008300* THAT RANGE GOES ON THE ERROR REPORT.
008310           IF TOWNSHIP < 1 OR TOWNSHIP > 70
008320* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
008330              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
008340* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
008350* RUNNING COUNTS ON THE SUMMARY.
008360              PERFORM 8000-GRAVA-ERRO-CCR THRU
008370                      8000-GRAVA-ERRO-CCR-EXIT
008380           END-IF
008390        END-IF
008400     END-IF.
008410 1030-VALIDA-TOWNSHIP-EXIT. EXIT.
008420
008430*----------------------------------------------------------------
008440* RULE 4 - TOWNSHIP-DIR, CASE-INSENSITIVE N/S.
008450*----------------------------------------------------------------
008460 1040-VALIDA-TOWNSHIP-DIR.
008470* TAG THIS ERROR AS BELONGING TO THE TOWNSHIP-DIR FIELD SO
008480* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
008490     MOVE 'TOWNSHIP-DIR' TO WV-CAMPO-NOME
008500* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
008510     MOVE 'N OR S' TO WV-ESPERADO
008520* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
008530* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
008540     IF TOWNSHIP-DIR = SPACES
008550* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
008560        MOVE 'MISSING' TO WV-TIPO-ERRO
008570* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
008580* CAME IN EMPTY.
008590        MOVE SPACES TO WV-VALOR-TEXTO
008600* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
008610* RUNNING COUNTS ON THE SUMMARY.
008620        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
008630*        OTHERWISE FALL THROUGH HERE INSTEAD.
008640     ELSE
008650*        CARRY TOWNSHIP-DIR FORWARD INTO WV-VALOR-TEXTO.
008660        MOVE TOWNSHIP-DIR TO WV-VALOR-TEXTO
008670        MOVE TOWNSHIP-DIR TO WV-CAT-CAMPO20 (1:1)
008680* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
008690* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
008700        INSPECT WV-CAT-CAMPO20 (1:1) CONVERTING
008710           'abcdefghijklmnopqrstuvwxyz' TO
008720           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008730* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
008740        MOVE 1 TO WS-IDX2
008750* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
008760        MOVE 'N' TO WV-ACHOU
008770* WALK THE TABLE ONE ENTRY AT A TIME LOOKING FOR A MATCH.
008780        PERFORM 1041-BUSCA-TOWN-DIR THRU
008790                1041-BUSCA-TOWN-DIR-EXIT
008800           UNTIL WS-IDX2 > 2 OR WV-ACHOU = 'Y'
008810* A MATCH TURNED UP SOMEWHERE IN THE TABLE.
008820        IF WV-ACHOU = 'Y'
008830           MOVE LISTA-TOWN-DIR (WS-IDX2) TO TOWNSHIP-DIR
008840*        OTHERWISE FALL THROUGH HERE INSTEAD.
008850        ELSE
008860* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
008870           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
008880* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
008890* RUNNING COUNTS ON THE SUMMARY.
008900           PERFORM 8000-GRAVA-ERRO-CCR THRU
008910                   8000-GRAVA-ERRO-CCR-EXIT
008920        END-IF
008930     END-IF.
008940 1040-VALIDA-TOWNSHIP-DIR-EXIT. EXIT.
008950
008960*----------------------------------------------------------------
008970* HELPER PARAGRAPH FOR 1040 - TESTS ONE ENTRY OF THE
008980* TOWNSHIP-DIRECTION TABLE PER CALL.
008990*----------------------------------------------------------------
009000 1041-BUSCA-TOWN-DIR.
009010     IF WV-CAT-CAMPO20 (1:1) = LISTA-TOWN-DIR (WS-IDX2)
009020*        FLAG WV-ACHOU 'Y'.
009030        MOVE 'Y' TO WV-ACHOU
009040*        OTHERWISE FALL THROUGH HERE INSTEAD.
009050     ELSE
009060* BUMP THE RUNNING COUNT BY ONE.
009070        ADD 1 TO WS-IDX2
009080     END-IF.
009090 1041-BUSCA-TOWN-DIR-EXIT. EXIT.
009100
009110*----------------------------------------------------------------
009120* RULE 5 - RANGE, INTEGER 1 TO 43.
009130*----------------------------------------------------------------
009140 1050-VALIDA-RANGE.
009150* TAG THIS ERROR AS BELONGING TO THE RANGE FIELD SO
009160* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
009170     MOVE 'RANGE' TO WV-CAMPO-NOME
009180* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
009190     MOVE 'INTEGER 1 TO 43' TO WV-ESPERADO
009200* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
009210* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
009220     IF RANGE = SPACES
009230* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
009240        MOVE 'MISSING' TO WV-TIPO-ERRO
009250* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
009260* CAME IN EMPTY.
009270        MOVE SPACES TO WV-VALOR-TEXTO
009280* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
009290* RUNNING COUNTS ON THE SUMMARY.
009300        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
009310*        OTHERWISE FALL THROUGH HERE INSTEAD.
009320     ELSE
009330*        CARRY RANGE FORWARD INTO WV-VALOR-TEXTO.
009340        MOVE RANGE TO WV-VALOR-TEXTO
009350* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
009360* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
009370* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
009380        IF RANGE NOT NUMERIC
009390* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
009400           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
009410* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
009420* RUNNING COUNTS ON THE SUMMARY.
009430           PERFORM 8000-GRAVA-ERRO-CCR THRU
009440                   8000-GRAVA-ERRO-CCR-EXIT
009450*        OTHERWISE FALL THROUGH HERE INSTEAD.
009460        ELSE
009470* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
009480* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
009490* THAT RANGE GOES ON THE ERROR REPORT.
009500           IF RANGE < 1 OR RANGE > 43
009510* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
009520              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
009530* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
009540* RUNNING COUNTS ON THE SUMMARY.
009550              PERFORM 8000-GRAVA-ERRO-CCR THRU
009560                      8000-GRAVA-ERRO-CCR-EXIT
009570           END-IF
009580        END-IF
009590     END-IF.
009600 1050-VALIDA-RANGE-EXIT. EXIT.
009610
009620*----------------------------------------------------------------
009630* RULE 6 - RANGE-DIR, CASE-INSENSITIVE E/W.
009640*----------------------------------------------------------------
009650 1060-VALIDA-RANGE-DIR.
009660* TAG THIS ERROR AS BELONGING TO THE RANGE-DIR FIELD SO
009670* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
009680     MOVE 'RANGE-DIR' TO WV-CAMPO-NOME
009690* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
009700     MOVE 'E OR W' TO WV-ESPERADO
009710* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
009720* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
009730     IF RANGE-DIR = SPACES
009740* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
009750        MOVE 'MISSING' TO WV-TIPO-ERRO
009760* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
009770* CAME IN EMPTY.
009780        MOVE SPACES TO WV-VALOR-TEXTO
009790* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
009800* RUNNING COUNTS ON THE SUMMARY.
009810        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
009820*        OTHERWISE FALL THROUGH HERE INSTEAD.
009830     ELSE
009840*        CARRY RANGE-DIR FORWARD INTO WV-VALOR-TEXTO.
009850        MOVE RANGE-DIR TO WV-VALOR-TEXTO
009860        MOVE RANGE-DIR TO WV-CAT-CAMPO20 (1:1)
009870* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
009880* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
009890        INSPECT WV-CAT-CAMPO20 (1:1) CONVERTING
009900           'abcdefghijklmnopqrstuvwxyz' TO
009910           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009920* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
009930        MOVE 1 TO WS-IDX2
009940* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
009950        MOVE 'N' TO WV-ACHOU
009960* WALK THE TABLE ONE ENTRY AT A TIME LOOKING FOR A MATCH.
009970        PERFORM 1061-BUSCA-RANGE-DIR THRU
009980                1061-BUSCA-RANGE-DIR-EXIT
009990           UNTIL WS-IDX2 > 2 OR WV-ACHOU = 'Y'
010000* A MATCH TURNED UP SOMEWHERE IN THE TABLE.
010010        IF WV-ACHOU = 'Y'
010020           MOVE LISTA-RANGE-DIR (WS-IDX2) TO RANGE-DIR
010030*        OTHERWISE FALL THROUGH HERE INSTEAD.
010040        ELSE
010050* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
010060           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
010070* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
010080* RUNNING COUNTS ON THE SUMMARY.
010090           PERFORM 8000-GRAVA-ERRO-CCR THRU
010100                   8000-GRAVA-ERRO-CCR-EXIT
010110        END-IF
010120     END-IF.
010130 1060-VALIDA-RANGE-DIR-EXIT. EXIT.
010140
010150*----------------------------------------------------------------
010160* HELPER PARAGRAPH FOR 1060 - TESTS ONE ENTRY OF THE
010170* RANGE-DIRECTION TABLE PER CALL.
010180*----------------------------------------------------------------
010190 1061-BUSCA-RANGE-DIR.
010200     IF WV-CAT-CAMPO20 (1:1) = LISTA-RANGE-DIR (WS-IDX2)
010210*        FLAG WV-ACHOU 'Y'.
010220        MOVE 'Y' TO WV-ACHOU
010230*        OTHERWISE FALL THROUGH HERE INSTEAD.
010240     ELSE
010250* BUMP THE RUNNING COUNT BY ONE.
010260        ADD 1 TO WS-IDX2
010270     END-IF.
010280 1061-BUSCA-RANGE-DIR-EXIT. EXIT.
010290
010300*----------------------------------------------------------------
010310* RULE 7 - COUNTY, CASE-INSENSITIVE, 67-VALUE LIST (DP-259).
010320*----------------------------------------------------------------
010330 1070-VALIDA-COUNTY.
010340* TAG THIS ERROR AS BELONGING TO THE COUNTY FIELD SO
010350* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
010360     MOVE 'COUNTY' TO WV-CAMPO-NOME
010370* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
010380     MOVE 'ONE OF THE 67 FLORIDA COUNTIES' TO WV-ESPERADO
010390* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
010400* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
010410     IF COUNTY = SPACES
010420* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
010430        MOVE 'MISSING' TO WV-TIPO-ERRO
010440* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
010450* CAME IN EMPTY.
010460        MOVE SPACES TO WV-VALOR-TEXTO
010470* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
010480* RUNNING COUNTS ON THE SUMMARY.
010490        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
010500*        OTHERWISE FALL THROUGH HERE INSTEAD.
010510     ELSE
010520*        CARRY COUNTY FORWARD INTO WV-VALOR-TEXTO.
010530        MOVE COUNTY TO WV-VALOR-TEXTO
010540*        CARRY COUNTY FORWARD INTO WV-CAT-CAMPO20.
010550        MOVE COUNTY TO WV-CAT-CAMPO20
010560* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
010570* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
010580        INSPECT WV-CAT-CAMPO20 CONVERTING
010590           'abcdefghijklmnopqrstuvwxyz' TO
010600           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010610* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
010620        MOVE 1 TO WS-IDX2
010630* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
010640        MOVE 'N' TO WV-ACHOU
010650* WALK THE TABLE ONE ENTRY AT A TIME LOOKING FOR A MATCH.
010660        PERFORM 1071-BUSCA-COUNTY THRU 1071-BUSCA-COUNTY-EXIT
010670           UNTIL WS-IDX2 > 67 OR WV-ACHOU = 'Y'
010680* A MATCH TURNED UP SOMEWHERE IN THE TABLE.
010690        IF WV-ACHOU = 'Y'
010700           MOVE LISTA-COUNTY (WS-IDX2) TO COUNTY
010710*        OTHERWISE FALL THROUGH HERE INSTEAD.
010720        ELSE
010730* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
010740           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
010750* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
010760* RUNNING COUNTS ON THE SUMMARY.
010770           PERFORM 8000-GRAVA-ERRO-CCR THRU
010780                   8000-GRAVA-ERRO-CCR-EXIT
010790        END-IF
010800     END-IF.
010810 1070-VALIDA-COUNTY-EXIT. EXIT.
010820
010830*----------------------------------------------------------------
010840* HELPER PARAGRAPH FOR 1070 - TESTS ONE ENTRY OF THE
010850* VALID-COUNTY TABLE PER CALL.
010860*----------------------------------------------------------------
010870 1071-BUSCA-COUNTY.
010880     IF WV-CAT-CAMPO20 = LISTA-COUNTY (WS-IDX2)
010890*        FLAG WV-ACHOU 'Y'.
010900        MOVE 'Y' TO WV-ACHOU
010910*        OTHERWISE FALL THROUGH HERE INSTEAD.
010920     ELSE
010930* BUMP THE RUNNING COUNT BY ONE.
010940        ADD 1 TO WS-IDX2
010950     END-IF.
010960 1071-BUSCA-COUNTY-EXIT. EXIT.
010970
010980*----------------------------------------------------------------
010990* RULE 8 - LATITUDE, DECIMAL, REQUIRED, FLORIDA WINDOW.
011000*----------------------------------------------------------------
011010 1080-VALIDA-LATITUDE.
011020* TAG THIS ERROR AS BELONGING TO THE LATITUDE FIELD SO
011030* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
011040     MOVE 'LATITUDE' TO WV-CAMPO-NOME
011050* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
011060     MOVE '24.000000 TO 31.500000 DEGREES' TO WV-ESPERADO
011070* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
011080* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
011090     IF LATITUDE = SPACES
011100* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
011110        MOVE 'MISSING' TO WV-TIPO-ERRO
011120* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
011130* CAME IN EMPTY.
011140        MOVE SPACES TO WV-VALOR-TEXTO
011150* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011160* RUNNING COUNTS ON THE SUMMARY.
011170        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
011180*        OTHERWISE FALL THROUGH HERE INSTEAD.
011190     ELSE
011200*        CARRY LATITUDE FORWARD INTO WV-EDITA-COORD.
011210        MOVE LATITUDE TO WV-EDITA-COORD
011220*        CARRY WV-EDITA-COORD FORWARD INTO WV-VALOR-TEXTO.
011230        MOVE WV-EDITA-COORD TO WV-VALOR-TEXTO
011240* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
011250* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
011260* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
011270        IF LATITUDE NOT NUMERIC
011280* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
011290           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
011300* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011310* RUNNING COUNTS ON THE SUMMARY.
011320           PERFORM 8000-GRAVA-ERRO-CCR THRU
011330                   8000-GRAVA-ERRO-CCR-EXIT
011340*        OTHERWISE FALL THROUGH HERE INSTEAD.
011350        ELSE
011360* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
011370* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
011380* THAT RANGE GOES ON THE ERROR REPORT.
011390           IF LATITUDE < 24.000000 OR LATITUDE > 31.500000
011400* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
011410              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
011420* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011430* RUNNING COUNTS ON THE SUMMARY.
011440              PERFORM 8000-GRAVA-ERRO-CCR THRU
011450                      8000-GRAVA-ERRO-CCR-EXIT
011460           END-IF
011470        END-IF
011480     END-IF.
011490 1080-VALIDA-LATITUDE-EXIT. EXIT.
011500
011510*----------------------------------------------------------------
011520* RULE 9 - LONGITUDE, DECIMAL, REQUIRED, FLORIDA WINDOW.
011530*----------------------------------------------------------------
011540 1090-VALIDA-LONGITUDE.
011550* TAG THIS ERROR AS BELONGING TO THE LONGITUDE FIELD SO
011560* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
011570     MOVE 'LONGITUDE' TO WV-CAMPO-NOME
011580* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
011590     MOVE '-87.500000 TO -80.000000 DEGREES' TO WV-ESPERADO
011600* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
011610* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
011620     IF LONGITUDE = SPACES
011630* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
011640        MOVE 'MISSING' TO WV-TIPO-ERRO
011650* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
011660* CAME IN EMPTY.
011670        MOVE SPACES TO WV-VALOR-TEXTO
011680* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011690* RUNNING COUNTS ON THE SUMMARY.
011700        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
011710*        OTHERWISE FALL THROUGH HERE INSTEAD.
011720     ELSE
011730*        CARRY LONGITUDE FORWARD INTO WV-EDITA-COORD.
011740        MOVE LONGITUDE TO WV-EDITA-COORD
011750*        CARRY WV-EDITA-COORD FORWARD INTO WV-VALOR-TEXTO.
011760        MOVE WV-EDITA-COORD TO WV-VALOR-TEXTO
011770* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
011780* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
011790* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
011800        IF LONGITUDE NOT NUMERIC
011810* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
011820           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
011830* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011840* RUNNING COUNTS ON THE SUMMARY.
011850           PERFORM 8000-GRAVA-ERRO-CCR THRU
011860                   8000-GRAVA-ERRO-CCR-EXIT
011870*        OTHERWISE FALL THROUGH HERE INSTEAD.
011880        ELSE
011890* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
011900* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
011910* THAT RANGE GOES ON THE ERROR REPORT.
011920           IF LONGITUDE < -87.500000 OR LONGITUDE > -80.000000
011930* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
011940              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
011950* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
011960* RUNNING COUNTS ON THE SUMMARY.
011970              PERFORM 8000-GRAVA-ERRO-CCR THRU
011980                      8000-GRAVA-ERRO-CCR-EXIT
011990           END-IF
012000        END-IF
012010     END-IF.
012020 1090-VALIDA-LONGITUDE-EXIT. EXIT.
012030
012040*----------------------------------------------------------------
012050* RULE 10 - EASTING, DECIMAL, OPTIONAL (NULLABLE).
012060*----------------------------------------------------------------
012070 1100-VALIDA-EASTING.
012080* TAG THIS ERROR AS BELONGING TO THE EASTING FIELD SO
012090* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
012100     MOVE 'EASTING' TO WV-CAMPO-NOME
012110* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
012120     MOVE '200000.00 TO 900000.00 IF PRESENT' TO WV-ESPERADO
012130*        SOMETHING WAS KEYED IN - GO ON AND EDIT IT.
012140     IF EASTING NOT = SPACES
012150*        CARRY EASTING FORWARD INTO WV-EDITA-PLANE.
012160        MOVE EASTING TO WV-EDITA-PLANE
012170*        CARRY WV-EDITA-PLANE FORWARD INTO WV-VALOR-TEXTO.
012180        MOVE WV-EDITA-PLANE TO WV-VALOR-TEXTO
012190* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
012200* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
012210* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
012220        IF EASTING NOT NUMERIC
012230* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
012240           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
012250* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
012260* RUNNING COUNTS ON THE SUMMARY.
012270           PERFORM 8000-GRAVA-ERRO-CCR THRU
012280                   8000-GRAVA-ERRO-CCR-EXIT
012290*        OTHERWISE FALL THROUGH HERE INSTEAD.
012300        ELSE
012310* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
012320* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
012330* THAT RANGE GOES ON THE ERROR REPORT.
012340           IF EASTING < 200000.00 OR EASTING > 900000.00
012350* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
012360              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
012370* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
012380* RUNNING COUNTS ON THE SUMMARY.
012390              PERFORM 8000-GRAVA-ERRO-CCR THRU
012400                      8000-GRAVA-ERRO-CCR-EXIT
012410           END-IF
012420        END-IF
012430     END-IF.
012440 1100-VALIDA-EASTING-EXIT. EXIT.
012450
012460*----------------------------------------------------------------
012470* RULE 11 - NORTHING, DECIMAL, OPTIONAL (NULLABLE).
012480*----------------------------------------------------------------
012490 1110-VALIDA-NORTHING.
012500* TAG THIS ERROR AS BELONGING TO THE NORTHING FIELD SO
012510* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
012520     MOVE 'NORTHING' TO WV-CAMPO-NOME
012530* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
012540     MOVE '0.00 TO 3000000.00 IF PRESENT' TO WV-ESPERADO
012550*        SOMETHING WAS KEYED IN - GO ON AND EDIT IT.
012560     IF NORTHING NOT = SPACES
012570*        CARRY NORTHING FORWARD INTO WV-EDITA-PLANE.
012580        MOVE NORTHING TO WV-EDITA-PLANE
012590*        CARRY WV-EDITA-PLANE FORWARD INTO WV-VALOR-TEXTO.
012600        MOVE WV-EDITA-PLANE TO WV-VALOR-TEXTO
012610* MAKE SURE WHAT CAME IN IS ALL DIGITS BEFORE WE TRY TO
012620* TREAT IT AS A NUMBER - TEXT IN A NUMERIC FIELD BLOWS UP
012630* THE COMPARE BELOW IF WE DON'T CATCH IT HERE FIRST.
012640        IF NORTHING NOT NUMERIC
012650* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
012660           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
012670* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
012680* RUNNING COUNTS ON THE SUMMARY.
012690           PERFORM 8000-GRAVA-ERRO-CCR THRU
012700                   8000-GRAVA-ERRO-CCR-EXIT
012710*        OTHERWISE FALL THROUGH HERE INSTEAD.
012720        ELSE
012730* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
012740* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
012750* THAT RANGE GOES ON THE ERROR REPORT.
012760           IF NORTHING < 0.00 OR NORTHING > 3000000.00
012770* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
012780              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
012790* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
012800* RUNNING COUNTS ON THE SUMMARY.
012810              PERFORM 8000-GRAVA-ERRO-CCR THRU
012820                      8000-GRAVA-ERRO-CCR-EXIT
012830           END-IF
012840        END-IF
012850     END-IF.
012860 1110-VALIDA-NORTHING-EXIT. EXIT.
012870
012880*----------------------------------------------------------------
012890* RULE 12 - ZONE, CASE-INSENSITIVE, SPW/SPE/SPN.
012900*----------------------------------------------------------------
012910 1120-VALIDA-ZONE.
012920* TAG THIS ERROR AS BELONGING TO THE ZONE FIELD SO
012930* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
012940     MOVE 'ZONE' TO WV-CAMPO-NOME
012950* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
012960     MOVE 'SPW, SPE OR SPN' TO WV-ESPERADO
012970* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
012980* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
012990     IF ZONE = SPACES
013000* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
013010        MOVE 'MISSING' TO WV-TIPO-ERRO
013020* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
013030* CAME IN EMPTY.
013040        MOVE SPACES TO WV-VALOR-TEXTO
013050* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
013060* RUNNING COUNTS ON THE SUMMARY.
013070        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
013080*        OTHERWISE FALL THROUGH HERE INSTEAD.
013090     ELSE
013100*        CARRY ZONE FORWARD INTO WV-VALOR-TEXTO.
013110        MOVE ZONE TO WV-VALOR-TEXTO
013120        MOVE ZONE TO WV-CAT-CAMPO20 (1:3)
013130* UPCASE THE INCOMING VALUE SO THE TABLE LOOKUP BELOW
013140* ISN'T TRIPPED UP BY LOWER CASE LETTERS.
013150        INSPECT WV-CAT-CAMPO20 (1:3) CONVERTING
013160           'abcdefghijklmnopqrstuvwxyz' TO
013170           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013180* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
013190        MOVE 1 TO WS-IDX2
013200* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
013210        MOVE 'N' TO WV-ACHOU
013220*        DROP DOWN TO 1121-BUSCA-ZONE FOR THIS STEP.
013230        PERFORM 1121-BUSCA-ZONE THRU 1121-BUSCA-ZONE-EXIT
013240           UNTIL WS-IDX2 > 3 OR WV-ACHOU = 'Y'
013250* A MATCH TURNED UP SOMEWHERE IN THE TABLE.
013260        IF WV-ACHOU = 'Y'
013270           MOVE LISTA-ZONE (WS-IDX2) TO ZONE
013280*        OTHERWISE FALL THROUGH HERE INSTEAD.
013290        ELSE
013300* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
013310           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
013320* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
013330* RUNNING COUNTS ON THE SUMMARY.
013340           PERFORM 8000-GRAVA-ERRO-CCR THRU
013350                   8000-GRAVA-ERRO-CCR-EXIT
013360        END-IF
013370     END-IF.
013380 1120-VALIDA-ZONE-EXIT. EXIT.
013390
013400*----------------------------------------------------------------
013410* HELPER PARAGRAPH FOR 1120 - TESTS ONE ENTRY OF THE
013420* UTM-ZONE TABLE PER CALL.
013430*----------------------------------------------------------------
013440 1121-BUSCA-ZONE.
013450     IF WV-CAT-CAMPO20 (1:3) = LISTA-ZONE (WS-IDX2)
013460*        FLAG WV-ACHOU 'Y'.
013470        MOVE 'Y' TO WV-ACHOU
013480*        OTHERWISE FALL THROUGH HERE INSTEAD.
013490     ELSE
013500* BUMP THE RUNNING COUNT BY ONE.
013510        ADD 1 TO WS-IDX2
013520     END-IF.
013530 1121-BUSCA-ZONE-EXIT. EXIT.
013540
013550*----------------------------------------------------------------
013560* RULE 13 - HORIZ-DATUM, CASE-SENSITIVE (DP-233, DP-552).
013570*----------------------------------------------------------------
013580 1130-VALIDA-DATUM.
013590* TAG THIS ERROR AS BELONGING TO THE HORIZ-DATUM FIELD SO
013600* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
013610     MOVE 'HORIZ-DATUM' TO WV-CAMPO-NOME
013620     MOVE 'NAD27, NAD83(1990), NAD83(2011) OR OTHER' TO
013630          WV-ESPERADO
013640* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
013650* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
013660     IF HORIZ-DATUM = SPACES
013670* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
013680        MOVE 'MISSING' TO WV-TIPO-ERRO
013690* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
013700* CAME IN EMPTY.
013710        MOVE SPACES TO WV-VALOR-TEXTO
013720* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
013730* RUNNING COUNTS ON THE SUMMARY.
013740        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
013750*        OTHERWISE FALL THROUGH HERE INSTEAD.
013760     ELSE
013770*        CARRY HORIZ-DATUM FORWARD INTO WV-VALOR-TEXTO.
013780        MOVE HORIZ-DATUM TO WV-VALOR-TEXTO
013790* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
013800        MOVE 1 TO WS-IDX2
013810* RESET THE FOUND-IT SWITCH BEFORE WE START LOOKING.
013820        MOVE 'N' TO WV-ACHOU
013830*        DROP DOWN TO 1131-BUSCA-DATUM FOR THIS STEP.
013840        PERFORM 1131-BUSCA-DATUM THRU 1131-BUSCA-DATUM-EXIT
013850           UNTIL WS-IDX2 > 4 OR WV-ACHOU = 'Y'
013860        IF WV-ACHOU = 'N'
013870* DIDN'T MATCH ANYTHING IN THE TABLE OF VALID CODES.
013880           MOVE 'INVALID VALUE' TO WV-TIPO-ERRO
013890* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
013900* RUNNING COUNTS ON THE SUMMARY.
013910           PERFORM 8000-GRAVA-ERRO-CCR THRU
013920                   8000-GRAVA-ERRO-CCR-EXIT
013930        END-IF
013940     END-IF.
013950 1130-VALIDA-DATUM-EXIT. EXIT.
013960
013970*----------------------------------------------------------------
013980* HELPER PARAGRAPH FOR 1130 - TESTS ONE ENTRY OF THE
013990* VALID-DATUM TABLE PER CALL.
014000*----------------------------------------------------------------
014010 1131-BUSCA-DATUM.
014020     IF HORIZ-DATUM = LISTA-DATUM (WS-IDX2)
014030*        FLAG WV-ACHOU 'Y'.
014040        MOVE 'Y' TO WV-ACHOU
014050*        OTHERWISE FALL THROUGH HERE INSTEAD.
014060     ELSE
014070* BUMP THE RUNNING COUNT BY ONE.
014080        ADD 1 TO WS-IDX2
014090     END-IF.
014100 1131-BUSCA-DATUM-EXIT. EXIT.
014110
014120*----------------------------------------------------------------
014130* RULE 14 - SOURCE, REQUIRED STRING, LENGTH 1 TO 40.
014140*----------------------------------------------------------------
014150 1140-VALIDA-SOURCE.
014160* TAG THIS ERROR AS BELONGING TO THE SOURCE FIELD SO
014170* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
014180     MOVE 'SOURCE' TO WV-CAMPO-NOME
014190* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
014200     MOVE 'TEXT, 1 TO 40 CHARACTERS' TO WV-ESPERADO
014210* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
014220* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
014230     IF SOURCE = SPACES
014240* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
014250        MOVE 'MISSING' TO WV-TIPO-ERRO
014260* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
014270* CAME IN EMPTY.
014280        MOVE SPACES TO WV-VALOR-TEXTO
014290* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
014300* RUNNING COUNTS ON THE SUMMARY.
014310        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
014320*        OTHERWISE FALL THROUGH HERE INSTEAD.
014330     ELSE
014340*        CARRY SOURCE FORWARD INTO WV-VALOR-TEXTO.
014350        MOVE SOURCE TO WV-VALOR-TEXTO
014360*        CARRY SOURCE FORWARD INTO WV-STR-CAMPO.
014370        MOVE SOURCE TO WV-STR-CAMPO
014380*        CARRY 40 FORWARD INTO WV-STR-MAXLEN.
014390        MOVE 40 TO WV-STR-MAXLEN
014400* WORK OUT HOW MANY CHARACTERS ARE ACTUALLY USED IN THE
014410* FIELD, SCANNING IN FROM THE RIGHT FOR THE LAST NON-BLANK.
014420        PERFORM 1535-CALCULA-TAMANHO THRU
014430                1535-CALCULA-TAMANHO-EXIT
014440* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
014450* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
014460* THAT RANGE GOES ON THE ERROR REPORT.
014470        IF WV-STR-POS < 1 OR WV-STR-POS > 40
014480           MOVE 'BAD LENGTH' TO WV-TIPO-ERRO
014490* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
014500* RUNNING COUNTS ON THE SUMMARY.
014510           PERFORM 8000-GRAVA-ERRO-CCR THRU
014520                   8000-GRAVA-ERRO-CCR-EXIT
014530        END-IF
014540     END-IF.
014550 1140-VALIDA-SOURCE-EXIT. EXIT.
014560
014570*----------------------------------------------------------------
014580* RULE 15 - DETERMINED-BY, REQUIRED STRING, LENGTH 1 TO 40.
014590*----------------------------------------------------------------
014600 1150-VALIDA-DETERMINED-BY.
014610* TAG THIS ERROR AS BELONGING TO THE DETERMINED-BY FIELD SO
014620* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
014630     MOVE 'DETERMINED-BY' TO WV-CAMPO-NOME
014640* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
014650     MOVE 'TEXT, 1 TO 40 CHARACTERS' TO WV-ESPERADO
014660* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
014670* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
014680     IF DETERMINED-BY = SPACES
014690* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
014700        MOVE 'MISSING' TO WV-TIPO-ERRO
014710* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
014720* CAME IN EMPTY.
014730        MOVE SPACES TO WV-VALOR-TEXTO
014740* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
014750* RUNNING COUNTS ON THE SUMMARY.
014760        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
014770*        OTHERWISE FALL THROUGH HERE INSTEAD.
014780     ELSE
014790*        CARRY DETERMINED-BY FORWARD INTO WV-VALOR-TEXTO.
014800        MOVE DETERMINED-BY TO WV-VALOR-TEXTO
014810*        CARRY DETERMINED-BY FORWARD INTO WV-STR-CAMPO.
014820        MOVE DETERMINED-BY TO WV-STR-CAMPO
014830*        CARRY 40 FORWARD INTO WV-STR-MAXLEN.
014840        MOVE 40 TO WV-STR-MAXLEN
014850* WORK OUT HOW MANY CHARACTERS ARE ACTUALLY USED IN THE
014860* FIELD, SCANNING IN FROM THE RIGHT FOR THE LAST NON-BLANK.
014870        PERFORM 1535-CALCULA-TAMANHO THRU
014880                1535-CALCULA-TAMANHO-EXIT
014890* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
014900* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
014910* THAT RANGE GOES ON THE ERROR REPORT.
014920        IF WV-STR-POS < 1 OR WV-STR-POS > 40
014930           MOVE 'BAD LENGTH' TO WV-TIPO-ERRO
014940* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
014950* RUNNING COUNTS ON THE SUMMARY.
014960           PERFORM 8000-GRAVA-ERRO-CCR THRU
014970                   8000-GRAVA-ERRO-CCR-EXIT
014980        END-IF
014990     END-IF.
015000 1150-VALIDA-DETERMINED-BY-EXIT. EXIT.
015010
015020*----------------------------------------------------------------
015030* 1535 - TRIMMED-LENGTH CALCULATION, NO INTRINSIC FUNCTIONS -
015040* SCANS BACKWARD FROM THE FIELD WIDTH UNTIL A NON-SPACE BYTE.
015050*----------------------------------------------------------------
015060 1535-CALCULA-TAMANHO.
015070*        CARRY WV-STR-MAXLEN FORWARD INTO WV-STR-POS.
015080     MOVE WV-STR-MAXLEN TO WV-STR-POS
015090*        DROP DOWN TO 1536-TESTA-POSICAO FOR THIS STEP.
015100     PERFORM 1536-TESTA-POSICAO THRU 1536-TESTA-POSICAO-EXIT
015110        UNTIL WV-STR-POS = 0
015120           OR WV-STR-CAMPO (WV-STR-POS:1) NOT = SPACE.
015130 1535-CALCULA-TAMANHO-EXIT. EXIT.
015140
015150*----------------------------------------------------------------
015160* HELPER PARAGRAPH FOR 1535 - CALLED ONCE PER CHARACTER
015170* POSITION, WORKING BACKWARD FROM THE END OF THE FIELD,
015180* UNTIL A NON-BLANK CHARACTER TURNS UP.
015190*----------------------------------------------------------------
015200 1536-TESTA-POSICAO.
015210*        BACK 1 OUT OF WV-STR-POS..
015220     SUBTRACT 1 FROM WV-STR-POS.
015230 1536-TESTA-POSICAO-EXIT. EXIT.
015240
015250*----------------------------------------------------------------
015260* RULE 16 - CERTIFIED DATE (CERT-MONTH/DAY/YEAR).
015270*----------------------------------------------------------------
015280 1160-VALIDA-CERT-DATE.
015290*    LOAD WV-DATA-BASE WITH THIS FIELD'S PLAIN NAME SO 1540'S ERROR
015300*    TEXT AND THE DP-612 FIELD-COUNT KEY BOTH READ "Certified Date".
015310     MOVE 'Certified Date' TO WV-DATA-BASE
015320*    CLASSIFY THE MONTH SUB-FIELD - BLANK, NON-NUMERIC, OR NUMERIC -
015330*    BEFORE HANDING THE THREE SWITCHES DOWN TO 1540 FOR THE RANGE
015340*    AND REAL-CALENDAR-DATE TESTS.
015350* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
015360* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
015370     IF CERT-MONTH = SPACES
015380*        FLAG WV-MES-BRANCO 'Y'.
015390        MOVE 'Y' TO WV-MES-BRANCO
015400*        FLAG WV-MES-NUMERICO 'N'.
015410        MOVE 'N' TO WV-MES-NUMERICO
015420*        OTHERWISE FALL THROUGH HERE INSTEAD.
015430     ELSE
015440*        FLAG WV-MES-BRANCO 'N'.
015450        MOVE 'N' TO WV-MES-BRANCO
015460*       ONLY TRUST THE VALUE AS A MONTH NUMBER ONCE WE KNOW IT'S
015470*       ALL DIGITS.
015480        IF CERT-MONTH NUMERIC
015490*        FLAG WV-MES-NUMERICO 'Y'.
015500           MOVE 'Y' TO WV-MES-NUMERICO
015510*        CARRY CERT-MONTH FORWARD INTO WV-DATA-MES.
015520           MOVE CERT-MONTH TO WV-DATA-MES
015530*        OTHERWISE FALL THROUGH HERE INSTEAD.
015540        ELSE
015550*        FLAG WV-MES-NUMERICO 'N'.
015560           MOVE 'N' TO WV-MES-NUMERICO
015570        END-IF
015580     END-IF
015590*    KEEP A TEXT COPY OF THE RAW MONTH FOR THE ERROR-DETAIL LINE
015600*    REGARDLESS OF WHICH SWITCH ABOVE CAME OUT TRUE.
015610     MOVE CERT-MONTH TO WV-DATA-MES-TXT
015620* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
015630* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
015640     IF CERT-DAY = SPACES
015650*        FLAG WV-DIA-BRANCO 'Y'.
015660        MOVE 'Y' TO WV-DIA-BRANCO
015670*        FLAG WV-DIA-NUMERICO 'N'.
015680        MOVE 'N' TO WV-DIA-NUMERICO
015690*        OTHERWISE FALL THROUGH HERE INSTEAD.
015700     ELSE
015710*        FLAG WV-DIA-BRANCO 'N'.
015720        MOVE 'N' TO WV-DIA-BRANCO
015730        IF CERT-DAY NUMERIC
015740*        FLAG WV-DIA-NUMERICO 'Y'.
015750           MOVE 'Y' TO WV-DIA-NUMERICO
015760*        CARRY CERT-DAY FORWARD INTO WV-DATA-DIA.
015770           MOVE CERT-DAY TO WV-DATA-DIA
015780*        OTHERWISE FALL THROUGH HERE INSTEAD.
015790        ELSE
015800*        FLAG WV-DIA-NUMERICO 'N'.
015810           MOVE 'N' TO WV-DIA-NUMERICO
015820        END-IF
015830     END-IF
015840*        CARRY CERT-DAY FORWARD INTO WV-DATA-DIA-TXT.
015850     MOVE CERT-DAY TO WV-DATA-DIA-TXT
015860* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
015870* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
015880     IF CERT-YEAR = SPACES
015890*        FLAG WV-ANO-BRANCO 'Y'.
015900        MOVE 'Y' TO WV-ANO-BRANCO
015910*        FLAG WV-ANO-NUMERICO 'N'.
015920        MOVE 'N' TO WV-ANO-NUMERICO
015930*        OTHERWISE FALL THROUGH HERE INSTEAD.
015940     ELSE
015950*        FLAG WV-ANO-BRANCO 'N'.
015960        MOVE 'N' TO WV-ANO-BRANCO
015970        IF CERT-YEAR NUMERIC
015980*        FLAG WV-ANO-NUMERICO 'Y'.
015990           MOVE 'Y' TO WV-ANO-NUMERICO
016000*        CARRY CERT-YEAR FORWARD INTO WV-DATA-ANO.
016010           MOVE CERT-YEAR TO WV-DATA-ANO
016020*        OTHERWISE FALL THROUGH HERE INSTEAD.
016030        ELSE
016040*        FLAG WV-ANO-NUMERICO 'N'.
016050           MOVE 'N' TO WV-ANO-NUMERICO
016060        END-IF
016070     END-IF
016080*        CARRY CERT-YEAR FORWARD INTO WV-DATA-ANO-TXT.
016090     MOVE CERT-YEAR TO WV-DATA-ANO-TXT
016100* RUN THE SHARED MONTH/DAY/YEAR AND CALENDAR CHECK THAT
016110* BOTH DATE FIELDS ON THIS FORM HAVE TO PASS.
016120     PERFORM 1540-REGRA-DATA THRU 1540-REGRA-DATA-EXIT.
016130 1160-VALIDA-CERT-DATE-EXIT. EXIT.
016140
016150*----------------------------------------------------------------
016160* RULE 17 - FILE DATE (FILE-MONTH/DAY/YEAR).
016170*----------------------------------------------------------------
016180 1170-VALIDA-FILE-DATE.
016190*    SAME SHAPE AS 1160 ABOVE, RUN AGAINST THE FILE-DATE FIELDS
016200*    INSTEAD OF CERTIFIED-DATE - BOTH SHARE 1540'S BOUNDS.
016210     MOVE 'File Date' TO WV-DATA-BASE
016220* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
016230* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
016240     IF FILE-MONTH = SPACES
016250*        FLAG WV-MES-BRANCO 'Y'.
016260        MOVE 'Y' TO WV-MES-BRANCO
016270*        FLAG WV-MES-NUMERICO 'N'.
016280        MOVE 'N' TO WV-MES-NUMERICO
016290*        OTHERWISE FALL THROUGH HERE INSTEAD.
016300     ELSE
016310*        FLAG WV-MES-BRANCO 'N'.
016320        MOVE 'N' TO WV-MES-BRANCO
016330*       ONLY TRUST THE VALUE AS A MONTH NUMBER ONCE WE KNOW
016340*       IT'S ALL DIGITS.
016350        IF FILE-MONTH NUMERIC
016360*        FLAG WV-MES-NUMERICO 'Y'.
016370           MOVE 'Y' TO WV-MES-NUMERICO
016380*        CARRY FILE-MONTH FORWARD INTO WV-DATA-MES.
016390           MOVE FILE-MONTH TO WV-DATA-MES
016400*        OTHERWISE FALL THROUGH HERE INSTEAD.
016410        ELSE
016420*        FLAG WV-MES-NUMERICO 'N'.
016430           MOVE 'N' TO WV-MES-NUMERICO
016440        END-IF
016450     END-IF
016460*    KEEP A TEXT COPY OF THE RAW MONTH FOR THE ERROR-DETAIL LINE.
016470     MOVE FILE-MONTH TO WV-DATA-MES-TXT
016480* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
016490* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
016500     IF FILE-DAY = SPACES
016510*        FLAG WV-DIA-BRANCO 'Y'.
016520        MOVE 'Y' TO WV-DIA-BRANCO
016530*        FLAG WV-DIA-NUMERICO 'N'.
016540        MOVE 'N' TO WV-DIA-NUMERICO
016550*        OTHERWISE FALL THROUGH HERE INSTEAD.
016560     ELSE
016570*        FLAG WV-DIA-BRANCO 'N'.
016580        MOVE 'N' TO WV-DIA-BRANCO
016590        IF FILE-DAY NUMERIC
016600*        FLAG WV-DIA-NUMERICO 'Y'.
016610           MOVE 'Y' TO WV-DIA-NUMERICO
016620*        CARRY FILE-DAY FORWARD INTO WV-DATA-DIA.
016630           MOVE FILE-DAY TO WV-DATA-DIA
016640*        OTHERWISE FALL THROUGH HERE INSTEAD.
016650        ELSE
016660*        FLAG WV-DIA-NUMERICO 'N'.
016670           MOVE 'N' TO WV-DIA-NUMERICO
016680        END-IF
016690     END-IF
016700*        CARRY FILE-DAY FORWARD INTO WV-DATA-DIA-TXT.
016710     MOVE FILE-DAY TO WV-DATA-DIA-TXT
016720* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
016730* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
016740     IF FILE-YEAR = SPACES
016750*        FLAG WV-ANO-BRANCO 'Y'.
016760        MOVE 'Y' TO WV-ANO-BRANCO
016770*        FLAG WV-ANO-NUMERICO 'N'.
016780        MOVE 'N' TO WV-ANO-NUMERICO
016790*        OTHERWISE FALL THROUGH HERE INSTEAD.
016800     ELSE
016810*        FLAG WV-ANO-BRANCO 'N'.
016820        MOVE 'N' TO WV-ANO-BRANCO
016830        IF FILE-YEAR NUMERIC
016840*        FLAG WV-ANO-NUMERICO 'Y'.
016850           MOVE 'Y' TO WV-ANO-NUMERICO
016860*        CARRY FILE-YEAR FORWARD INTO WV-DATA-ANO.
016870           MOVE FILE-YEAR TO WV-DATA-ANO
016880*        OTHERWISE FALL THROUGH HERE INSTEAD.
016890        ELSE
016900*        FLAG WV-ANO-NUMERICO 'N'.
016910           MOVE 'N' TO WV-ANO-NUMERICO
016920        END-IF
016930     END-IF
016940*        CARRY FILE-YEAR FORWARD INTO WV-DATA-ANO-TXT.
016950     MOVE FILE-YEAR TO WV-DATA-ANO-TXT
016960* RUN THE SHARED MONTH/DAY/YEAR AND CALENDAR CHECK THAT
016970* BOTH DATE FIELDS ON THIS FORM HAVE TO PASS.
016980     PERFORM 1540-REGRA-DATA THRU 1540-REGRA-DATA-EXIT.
016990 1170-VALIDA-FILE-DATE-EXIT. EXIT.
017000
017010*----------------------------------------------------------------
017020* 1540 - SHARED DATE-COMPONENT RULE (DP-401) - MONTH 1-12,
017030* DAY 1-31, YEAR 1900-2100, THEN THE REAL-CALENDAR-DATE CHECK.
017040*----------------------------------------------------------------
017050 1540-REGRA-DATA.
017060*    DP-612 - STASH THE PLAIN BASE NAME (CERTIFIED DATE/FILE
017070*    DATE) WHILE THIS PARAGRAPH RUNS SO 8021 COUNTS THE MONTH/
017080*    DAY/YEAR SUB-ERRORS UNDER THE RIGHT FIELD.
017090     MOVE WV-DATA-BASE TO WV-CAMPO-BASE
017100*        FLAG WV-DATA-VALIDA 'Y'.
017110     MOVE 'Y' TO WV-DATA-VALIDA
017120     IF WV-MES-BRANCO = 'Y'
017130* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
017140* PIECES ON HAND.
017150        STRING WV-DATA-BASE DELIMITED BY SIZE
017160               ' month:' DELIMITED BY SIZE
017170               INTO WV-CAMPO-NOME
017180* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
017190        MOVE 'MISSING' TO WV-TIPO-ERRO
017200* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
017210* CAME IN EMPTY.
017220        MOVE SPACES TO WV-VALOR-TEXTO
017230* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
017240        MOVE 'INTEGER 1 TO 12' TO WV-ESPERADO
017250* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
017260* RUNNING COUNTS ON THE SUMMARY.
017270        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
017280*        FLAG WV-DATA-VALIDA 'N'.
017290        MOVE 'N' TO WV-DATA-VALIDA
017300*        OTHERWISE FALL THROUGH HERE INSTEAD.
017310     ELSE
017320        IF WV-MES-NUMERICO = 'N'
017330* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
017340* PIECES ON HAND.
017350           STRING WV-DATA-BASE DELIMITED BY SIZE
017360                  ' month:' DELIMITED BY SIZE
017370                  INTO WV-CAMPO-NOME
017380* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
017390           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
017400*        CARRY WV-DATA-MES-TXT FORWARD INTO WV-VALOR-TEXTO.
017410           MOVE WV-DATA-MES-TXT TO WV-VALOR-TEXTO
017420* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
017430           MOVE 'INTEGER 1 TO 12' TO WV-ESPERADO
017440* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
017450* RUNNING COUNTS ON THE SUMMARY.
017460           PERFORM 8000-GRAVA-ERRO-CCR THRU
017470                   8000-GRAVA-ERRO-CCR-EXIT
017480*        FLAG WV-DATA-VALIDA 'N'.
017490           MOVE 'N' TO WV-DATA-VALIDA
017500*        OTHERWISE FALL THROUGH HERE INSTEAD.
017510        ELSE
017520* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
017530* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
017540* THAT RANGE GOES ON THE ERROR REPORT.
017550           IF WV-DATA-MES < 1 OR WV-DATA-MES > 12
017560* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
017570* PIECES ON HAND.
017580              STRING WV-DATA-BASE DELIMITED BY SIZE
017590                     ' month:' DELIMITED BY SIZE
017600                     INTO WV-CAMPO-NOME
017610* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
017620              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
017630*        CARRY WV-DATA-MES-TXT FORWARD INTO WV-VALOR-TEXTO.
017640              MOVE WV-DATA-MES-TXT TO WV-VALOR-TEXTO
017650* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
017660              MOVE 'INTEGER 1 TO 12' TO WV-ESPERADO
017670* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
017680* RUNNING COUNTS ON THE SUMMARY.
017690              PERFORM 8000-GRAVA-ERRO-CCR THRU
017700                      8000-GRAVA-ERRO-CCR-EXIT
017710*        FLAG WV-DATA-VALIDA 'N'.
017720              MOVE 'N' TO WV-DATA-VALIDA
017730           END-IF
017740        END-IF
017750     END-IF
017760     IF WV-DIA-BRANCO = 'Y'
017770* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
017780* PIECES ON HAND.
017790        STRING WV-DATA-BASE DELIMITED BY SIZE
017800               ' day:' DELIMITED BY SIZE
017810               INTO WV-CAMPO-NOME
017820* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
017830        MOVE 'MISSING' TO WV-TIPO-ERRO
017840* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
017850* CAME IN EMPTY.
017860        MOVE SPACES TO WV-VALOR-TEXTO
017870* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
017880        MOVE 'INTEGER 1 TO 31' TO WV-ESPERADO
017890* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
017900* RUNNING COUNTS ON THE SUMMARY.
017910        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
017920*        FLAG WV-DATA-VALIDA 'N'.
017930        MOVE 'N' TO WV-DATA-VALIDA
017940*        OTHERWISE FALL THROUGH HERE INSTEAD.
017950     ELSE
017960        IF WV-DIA-NUMERICO = 'N'
017970* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
017980* PIECES ON HAND.
017990           STRING WV-DATA-BASE DELIMITED BY SIZE
018000                  ' day:' DELIMITED BY SIZE
018010                  INTO WV-CAMPO-NOME
018020* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
018030           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
018040*        CARRY WV-DATA-DIA-TXT FORWARD INTO WV-VALOR-TEXTO.
018050           MOVE WV-DATA-DIA-TXT TO WV-VALOR-TEXTO
018060* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
018070           MOVE 'INTEGER 1 TO 31' TO WV-ESPERADO
018080* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
018090* RUNNING COUNTS ON THE SUMMARY.
018100           PERFORM 8000-GRAVA-ERRO-CCR THRU
018110                   8000-GRAVA-ERRO-CCR-EXIT
018120*        FLAG WV-DATA-VALIDA 'N'.
018130           MOVE 'N' TO WV-DATA-VALIDA
018140*        OTHERWISE FALL THROUGH HERE INSTEAD.
018150        ELSE
018160* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
018170* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
018180* THAT RANGE GOES ON THE ERROR REPORT.
018190           IF WV-DATA-DIA < 1 OR WV-DATA-DIA > 31
018200* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
018210* PIECES ON HAND.
018220              STRING WV-DATA-BASE DELIMITED BY SIZE
018230                     ' day:' DELIMITED BY SIZE
018240                     INTO WV-CAMPO-NOME
018250* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
018260              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
018270*        CARRY WV-DATA-DIA-TXT FORWARD INTO WV-VALOR-TEXTO.
018280              MOVE WV-DATA-DIA-TXT TO WV-VALOR-TEXTO
018290* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
018300              MOVE 'INTEGER 1 TO 31' TO WV-ESPERADO
018310* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
018320* RUNNING COUNTS ON THE SUMMARY.
018330              PERFORM 8000-GRAVA-ERRO-CCR THRU
018340                      8000-GRAVA-ERRO-CCR-EXIT
018350*        FLAG WV-DATA-VALIDA 'N'.
018360              MOVE 'N' TO WV-DATA-VALIDA
018370           END-IF
018380        END-IF
018390     END-IF
018400     IF WV-ANO-BRANCO = 'Y'
018410* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
018420* PIECES ON HAND.
018430        STRING WV-DATA-BASE DELIMITED BY SIZE
018440               ' year:' DELIMITED BY SIZE
018450               INTO WV-CAMPO-NOME
018460* FLAG IT AS A MISSING-FIELD ERROR FOR THE DETAIL LINE.
018470        MOVE 'MISSING' TO WV-TIPO-ERRO
018480* NOTHING TO ECHO BACK ON THE ERROR LINE SINCE THE FIELD
018490* CAME IN EMPTY.
018500        MOVE SPACES TO WV-VALOR-TEXTO
018510* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
018520        MOVE 'INTEGER 1900 TO 2100' TO WV-ESPERADO
018530* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
018540* RUNNING COUNTS ON THE SUMMARY.
018550        PERFORM 8000-GRAVA-ERRO-CCR THRU 8000-GRAVA-ERRO-CCR-EXIT
018560*        FLAG WV-DATA-VALIDA 'N'.
018570        MOVE 'N' TO WV-DATA-VALIDA
018580*        OTHERWISE FALL THROUGH HERE INSTEAD.
018590     ELSE
018600        IF WV-ANO-NUMERICO = 'N'
018610* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
018620* PIECES ON HAND.
018630           STRING WV-DATA-BASE DELIMITED BY SIZE
018640                  ' year:' DELIMITED BY SIZE
018650                  INTO WV-CAMPO-NOME
018660* NOT A WHOLE NUMBER - REJECT IT AND MOVE ON.
018670           MOVE 'NOT AN INTEGER' TO WV-TIPO-ERRO
018680*        CARRY WV-DATA-ANO-TXT FORWARD INTO WV-VALOR-TEXTO.
018690           MOVE WV-DATA-ANO-TXT TO WV-VALOR-TEXTO
018700* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
018710           MOVE 'INTEGER 1900 TO 2100' TO WV-ESPERADO
018720* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
018730* RUNNING COUNTS ON THE SUMMARY.
018740           PERFORM 8000-GRAVA-ERRO-CCR THRU
018750                   8000-GRAVA-ERRO-CCR-EXIT
018760*        FLAG WV-DATA-VALIDA 'N'.
018770           MOVE 'N' TO WV-DATA-VALIDA
018780*        OTHERWISE FALL THROUGH HERE INSTEAD.
018790        ELSE
018800* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
018810* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
018820* THAT RANGE GOES ON THE ERROR REPORT.
018830           IF WV-DATA-ANO < 1900 OR WV-DATA-ANO > 2100
018840* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
018850* PIECES ON HAND.
018860              STRING WV-DATA-BASE DELIMITED BY SIZE
018870                     ' year:' DELIMITED BY SIZE
018880                     INTO WV-CAMPO-NOME
018890* VALUE IS NUMERIC BUT FALLS OUTSIDE THE ALLOWED RANGE.
018900              MOVE 'OUT OF RANGE' TO WV-TIPO-ERRO
018910*        CARRY WV-DATA-ANO-TXT FORWARD INTO WV-VALOR-TEXTO.
018920              MOVE WV-DATA-ANO-TXT TO WV-VALOR-TEXTO
018930* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
018940              MOVE 'INTEGER 1900 TO 2100' TO WV-ESPERADO
018950* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
018960* RUNNING COUNTS ON THE SUMMARY.
018970              PERFORM 8000-GRAVA-ERRO-CCR THRU
018980                      8000-GRAVA-ERRO-CCR-EXIT
018990*        FLAG WV-DATA-VALIDA 'N'.
019000              MOVE 'N' TO WV-DATA-VALIDA
019010           END-IF
019020        END-IF
019030     END-IF
019040     IF WV-DATA-VALIDA = 'Y'
019050*        DROP DOWN TO 1550-VALIDA-CALENDARIO FOR THIS STEP.
019060        PERFORM 1550-VALIDA-CALENDARIO THRU
019070                1550-VALIDA-CALENDARIO-EXIT
019080        IF WV-DATA-CALENDARIO = 'N'
019090*        CARRY WV-DATA-BASE FORWARD INTO WV-CAMPO-NOME.
019100           MOVE WV-DATA-BASE TO WV-CAMPO-NOME
019110           MOVE 'INVALID DATE' TO WV-TIPO-ERRO
019120* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
019130* PIECES ON HAND.
019140           STRING WV-DATA-MES-TXT DELIMITED BY SIZE
019150                  '/' DELIMITED BY SIZE
019160                  WV-DATA-DIA-TXT DELIMITED BY SIZE
019170                  '/' DELIMITED BY SIZE
019180                  WV-DATA-ANO-TXT DELIMITED BY SIZE
019190                  INTO WV-VALOR-TEXTO
019200* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
019210           MOVE 'A REAL CALENDAR DATE' TO WV-ESPERADO
019220* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
019230* RUNNING COUNTS ON THE SUMMARY.
019240           PERFORM 8000-GRAVA-ERRO-CCR THRU
019250                   8000-GRAVA-ERRO-CCR-EXIT
019260        END-IF
019270     END-IF
019280*        CLEAR WV-CAMPO-BASE. BACK TO SPACES BEFORE RELOADING IT.
019290     MOVE SPACES TO WV-CAMPO-BASE.
019300 1540-REGRA-DATA-EXIT. EXIT.
019310
019320*----------------------------------------------------------------
019330* 1550 - REAL-CALENDAR-DATE CHECK AGAINST THE DAYS-IN-MONTH
019340* TABLE, WITH THE LEAP-YEAR RULE FOR FEBRUARY.
019350*----------------------------------------------------------------
019360 1550-VALIDA-CALENDARIO.
019370*        FLAG WV-DATA-CALENDARIO 'Y'.
019380     MOVE 'Y' TO WV-DATA-CALENDARIO
019390     MOVE WS-DIAS-MES (WV-DATA-MES) TO WV-MAX-DIA
019400     IF WV-DATA-MES = 2
019410*        DROP DOWN TO 1551-VERIFICA-BISSEXTO FOR THIS STEP.
019420        PERFORM 1551-VERIFICA-BISSEXTO THRU
019430                1551-VERIFICA-BISSEXTO-EXIT
019440     END-IF
019450     IF WV-DATA-DIA > WV-MAX-DIA
019460*        FLAG WV-DATA-CALENDARIO 'N'.
019470        MOVE 'N' TO WV-DATA-CALENDARIO
019480     END-IF.
019490 1550-VALIDA-CALENDARIO-EXIT. EXIT.
019500
019510*----------------------------------------------------------------
019520* 1551 - LEAP-YEAR RULE: DIVISIBLE BY 4, EXCEPT CENTURIES NOT
019530* DIVISIBLE BY 400 (DP-401).
019540*----------------------------------------------------------------
019550 1551-VERIFICA-BISSEXTO.
019560*    STANDARD GREGORIAN LEAP-YEAR RULE, WORKED OUT BY HAND WITH
019570*    DIVIDE/REMAINDER SINCE THIS SHOP DOESN'T USE FUNCTION MOD:
019580*    DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400.
019590*    WV-MAX-DIA COMES IN ALREADY SET TO 28 FOR FEBRUARY FROM THE
019600*    WS-DIAS-MES-TABLE LOOKUP IN 1550 - WE ONLY RAISE IT TO 29 HERE.
019610     DIVIDE WV-DATA-ANO BY 4 GIVING WV-TEMP-DIV
019620            REMAINDER WV-REM-4
019630*    A NON-ZERO REMAINDER BY 4 MEANS IT CAN'T BE A LEAP YEAR AT ALL -
019640*    LEAVE WV-MAX-DIA AT 28 AND FALL THROUGH.
019650     IF WV-REM-4 = 0
019660        DIVIDE WV-DATA-ANO BY 100 GIVING WV-TEMP-DIV
019670               REMAINDER WV-REM-100
019680*       CENTURY YEARS (1900, 2000, ...) NEED THE EXTRA BY-400 TEST;
019690*       EVERY OTHER YEAR DIVISIBLE BY 4 IS A LEAP YEAR OUTRIGHT.
019700        IF WV-REM-100 = 0
019710           DIVIDE WV-DATA-ANO BY 400 GIVING WV-TEMP-DIV
019720                  REMAINDER WV-REM-400
019730*          ONLY CENTURY YEARS DIVISIBLE BY 400 (E.G. 2000) ARE LEAP
019740*          YEARS - 1900 AND 2100 ARE NOT.
019750           IF WV-REM-400 = 0
019760*        CARRY 29 FORWARD INTO WV-MAX-DIA.
019770              MOVE 29 TO WV-MAX-DIA
019780           END-IF
019790*        OTHERWISE FALL THROUGH HERE INSTEAD.
019800        ELSE
019810*        CARRY 29 FORWARD INTO WV-MAX-DIA.
019820           MOVE 29 TO WV-MAX-DIA
019830        END-IF
019840     END-IF.
019850 1551-VERIFICA-BISSEXTO-EXIT. EXIT.
019860
019870*----------------------------------------------------------------
019880* SURVEYOR NAME/COMPANY - OPTIONAL, LENGTH-CHECKED ONLY WHEN
019890* NOT BLANK (DP-310).
019900*----------------------------------------------------------------
019910 1180-VALIDA-SURVEYOR-NAME.
019920* TAG THIS ERROR AS BELONGING TO THE Surveyor Name FIELD SO
019930* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
019940     MOVE 'Surveyor Name' TO WV-CAMPO-NOME
019950* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
019960     MOVE 'TEXT, 1 TO 30 CHARACTERS IF PRESENT' TO WV-ESPERADO
019970*        SOMETHING WAS KEYED IN - GO ON AND EDIT IT.
019980     IF SURVEYOR-NAME NOT = SPACES
019990*        CARRY SURVEYOR-NAME FORWARD INTO WV-VALOR-TEXTO.
020000        MOVE SURVEYOR-NAME TO WV-VALOR-TEXTO
020010        MOVE SURVEYOR-NAME TO WV-STR-CAMPO (1:30)
020020*        CARRY 30 FORWARD INTO WV-STR-MAXLEN.
020030        MOVE 30 TO WV-STR-MAXLEN
020040* WORK OUT HOW MANY CHARACTERS ARE ACTUALLY USED IN THE
020050* FIELD, SCANNING IN FROM THE RIGHT FOR THE LAST NON-BLANK.
020060        PERFORM 1535-CALCULA-TAMANHO THRU
020070                1535-CALCULA-TAMANHO-EXIT
020080* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
020090* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
020100* THAT RANGE GOES ON THE ERROR REPORT.
020110        IF WV-STR-POS < 1 OR WV-STR-POS > 30
020120           MOVE 'BAD LENGTH' TO WV-TIPO-ERRO
020130* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
020140* RUNNING COUNTS ON THE SUMMARY.
020150           PERFORM 8000-GRAVA-ERRO-CCR THRU
020160                   8000-GRAVA-ERRO-CCR-EXIT
020170        END-IF
020180     END-IF.
020190 1180-VALIDA-SURVEYOR-NAME-EXIT. EXIT.
020200
020210*----------------------------------------------------------------
020220* RULE 19 - SURVEYOR COMPANY, OPTIONAL, UP TO 60
020230* CHARACTERS WHEN PRESENT - SAME SHAPE AS THE NAME
020240* CHECK IN 1180 ABOVE.
020250*----------------------------------------------------------------
020260 1190-VALIDA-SURVEYOR-COMPANY.
020270* TAG THIS ERROR AS BELONGING TO THE Surveyor Company FIELD SO
020280* 8000/8020 CAN FILE IT UNDER THE RIGHT COLUMN AND COUNTER.
020290     MOVE 'Surveyor Company' TO WV-CAMPO-NOME
020300* THIS IS WHAT GOES ON THE ERROR LINE UNDER 'EXPECTED' -
020310     MOVE 'TEXT, 1 TO 30 CHARACTERS IF PRESENT' TO WV-ESPERADO
020320*        SOMETHING WAS KEYED IN - GO ON AND EDIT IT.
020330     IF SURVEYOR-COMPANY NOT = SPACES
020340*        CARRY SURVEYOR-COMPANY FORWARD INTO WV-VALOR-TEXTO.
020350        MOVE SURVEYOR-COMPANY TO WV-VALOR-TEXTO
020360        MOVE SURVEYOR-COMPANY TO WV-STR-CAMPO (1:30)
020370*        CARRY 30 FORWARD INTO WV-STR-MAXLEN.
020380        MOVE 30 TO WV-STR-MAXLEN
020390* WORK OUT HOW MANY CHARACTERS ARE ACTUALLY USED IN THE
020400* FIELD, SCANNING IN FROM THE RIGHT FOR THE LAST NON-BLANK.
020410        PERFORM 1535-CALCULA-TAMANHO THRU
020420                1535-CALCULA-TAMANHO-EXIT
020430* THE VALUE HAS TO FALL INSIDE THE RANGE THE SURVEY DATA
020440* DICTIONARY ALLOWS FOR THIS FIELD - ANYTHING OUTSIDE
020450* THAT RANGE GOES ON THE ERROR REPORT.
020460        IF WV-STR-POS < 1 OR WV-STR-POS > 30
020470           MOVE 'BAD LENGTH' TO WV-TIPO-ERRO
020480* WRITE THE DETAIL LINE TO CCR-ERROR-REPORT AND BUMP THE
020490* RUNNING COUNTS ON THE SUMMARY.
020500           PERFORM 8000-GRAVA-ERRO-CCR THRU
020510                   8000-GRAVA-ERRO-CCR-EXIT
020520        END-IF
020530     END-IF.
020540 1190-VALIDA-SURVEYOR-COMPANY-EXIT. EXIT.
020550
020560*----------------------------------------------------------------
020570* 1900 - WRITE VALID/INVALID COPY AND THE FLAGGED COPY.
020580*----------------------------------------------------------------
020590 1900-GRAVA-SAIDAS-CCR.
020600* THIS RECORD PICKED UP AT LEAST ONE FIELD ERROR SOMEWHERE ABOVE.
020610     IF REG-TEM-ERRO
020620* PUT THE LINE OUT TO THE REPORT FILE.
020630        WRITE CCR-INVALID-RECORD FROM CCR-IN-RECORD
020640* BUMP THE RUNNING COUNT BY ONE.
020650        ADD 1 TO WS-QTD-INVALIDAS
020660*        OTHERWISE FALL THROUGH HERE INSTEAD.
020670     ELSE
020680* PUT THE LINE OUT TO THE REPORT FILE.
020690        WRITE CCR-VALID-RECORD FROM CCR-IN-RECORD
020700* BUMP THE RUNNING COUNT BY ONE.
020710        ADD 1 TO WS-QTD-VALIDAS
020720     END-IF
020730     MOVE CCR-IN-RECORD   TO FLAG-REG-DADOS
020740*        CARRY WS-REG-TEM-ERRO FORWARD INTO FLAG-TEM-ERRO.
020750     MOVE WS-REG-TEM-ERRO TO FLAG-TEM-ERRO
020760*        CARRY WV-TIPO-ERRO-STR FORWARD INTO FLAG-TIPOS-ERRO.
020770     MOVE WV-TIPO-ERRO-STR TO FLAG-TIPOS-ERRO
020780* PUT THE LINE OUT TO THE REPORT FILE.
020790     WRITE CCR-FLAGGED-RECORD.
020800 1900-GRAVA-SAIDAS-CCR-EXIT. EXIT.
020810
020820*----------------------------------------------------------------
020830* 8000 - COMMON ERROR-DETAIL WRITER - EVERY RULE PARAGRAPH
020840* FEEDS THIS ONE, SAME AS THE OLD MSG-INVALIDO TABLE PATTERN.
020850*----------------------------------------------------------------
020860 8000-GRAVA-ERRO-CCR.
020870     MOVE WS-ROW-NUM     TO ERR-ROW-NUM
020880     MOVE WV-CAMPO-NOME  TO ERR-COLUMN
020890*        CARRY WV-VALOR-TEXTO FORWARD INTO ERR-VALUE.
020900     MOVE WV-VALOR-TEXTO TO ERR-VALUE
020910     MOVE WV-ESPERADO    TO ERR-EXPECTED
020920     MOVE WV-TIPO-ERRO   TO ERR-TYPE
020930* PUT THE LINE OUT TO THE REPORT FILE.
020940     WRITE CCR-ERR-RECORD
020950*        FLAG WS-REG-TEM-ERRO 'Y'.
020960     MOVE 'Y' TO WS-REG-TEM-ERRO
020970* BUMP THE RUNNING COUNT BY ONE.
020980     ADD 1 TO WS-QTD-ERROS-REG
020990*        DROP DOWN TO 8010-CONCATENA-TIPO FOR THIS STEP.
021000     PERFORM 8010-CONCATENA-TIPO THRU 8010-CONCATENA-TIPO-EXIT
021010*        DROP DOWN TO 8020-CONTA-ERRO-CAMPO FOR THIS STEP.
021020     PERFORM 8020-CONTA-ERRO-CAMPO THRU
021030             8020-CONTA-ERRO-CAMPO-EXIT.
021040 8000-GRAVA-ERRO-CCR-EXIT. EXIT.
021050
021060*----------------------------------------------------------------
021070* 8010 - APPEND THE ERROR TYPE TO THE FLAGGED-FILE ERROR
021080* STRING, SEPARATED BY "; " PER ROW.
021090*----------------------------------------------------------------
021100 8010-CONCATENA-TIPO.
021110*        CARRY WV-TIPO-ERRO FORWARD INTO WV-STR-CAMPO.
021120     MOVE WV-TIPO-ERRO TO WV-STR-CAMPO
021130*        CARRY 30 FORWARD INTO WV-STR-MAXLEN.
021140     MOVE 30 TO WV-STR-MAXLEN
021150* WORK OUT HOW MANY CHARACTERS ARE ACTUALLY USED IN THE
021160* FIELD, SCANNING IN FROM THE RIGHT FOR THE LAST NON-BLANK.
021170     PERFORM 1535-CALCULA-TAMANHO THRU 1535-CALCULA-TAMANHO-EXIT
021180* CHECK WHETHER THIS RECORD CAME THROUGH CLEAN OR NOT.
021190     IF WS-QTD-ERROS-REG = 1
021200        MOVE WV-TIPO-ERRO (1:WV-STR-POS) TO WV-TIPO-ERRO-STR
021210*        OTHERWISE FALL THROUGH HERE INSTEAD.
021220     ELSE
021230*        CARRY 80 FORWARD INTO WV-TIPO-POS2.
021240        MOVE 80 TO WV-TIPO-POS2
021250*        DROP DOWN TO 8011-TESTA-POS-TIPO FOR THIS STEP.
021260        PERFORM 8011-TESTA-POS-TIPO THRU
021270                8011-TESTA-POS-TIPO-EXIT
021280           UNTIL WV-TIPO-POS2 = 0
021290              OR WV-TIPO-ERRO-STR (WV-TIPO-POS2:1) NOT = SPACE
021300* BUMP THE RUNNING COUNT BY ONE.
021310        ADD 1 TO WV-TIPO-POS2
021320        IF WV-TIPO-POS2 + WV-STR-POS + 2 NOT > 80
021330* BUILD UP THE TEXT FOR THE ERROR-DETAIL LINE FROM THE
021340* PIECES ON HAND.
021350           STRING '; ' DELIMITED BY SIZE
021360                  WV-TIPO-ERRO (1:WV-STR-POS) DELIMITED BY SIZE
021370                  INTO WV-TIPO-ERRO-STR
021380                  WITH POINTER WV-TIPO-POS2
021390        END-IF
021400     END-IF.
021410 8010-CONCATENA-TIPO-EXIT. EXIT.
021420
021430*----------------------------------------------------------------
021440* HELPER PARAGRAPH FOR 8010 - SCANS WS-TIPOS-ERRO BACKWARD
021450* ONE POSITION AT A TIME LOOKING FOR THE LAST NON-BLANK.
021460*----------------------------------------------------------------
021470 8011-TESTA-POS-TIPO.
021480*        BACK 1 OUT OF WV-TIPO-POS2..
021490     SUBTRACT 1 FROM WV-TIPO-POS2.
021500 8011-TESTA-POS-TIPO-EXIT. EXIT.
021510
021520*----------------------------------------------------------------
021530* 8020 - BUMP THE ERRORS-BY-FIELD COUNTER FOR THE FIELD NAME
021540* CURRENTLY IN WV-CAMPO-NOME (DP-606).  WHILE 1540 IS RUNNING,
021550* WV-CAMPO-NOME CARRIES A MONTH:/DAY:/YEAR: SUB-LABEL FOR THE
021560* ERROR-DETAIL REPORT, SO WV-CAMPO-BASE (DP-612) IS USED AS
021570* THE COUNTER KEY INSTEAD WHEN IT IS SET.
021580*----------------------------------------------------------------
021590 8020-CONTA-ERRO-CAMPO.
021600* A BLANK VALUE HERE MEANS THE SURVEYOR (OR THE KEYING
021610* OPERATOR) LEFT THE FIELD OFF THE SUBMITTED FORM.
021620     IF WV-CAMPO-BASE = SPACES
021630*        CARRY WV-CAMPO-NOME FORWARD INTO WV-CAMPO-CHAVE.
021640        MOVE WV-CAMPO-NOME TO WV-CAMPO-CHAVE
021650*        OTHERWISE FALL THROUGH HERE INSTEAD.
021660     ELSE
021670*        CARRY WV-CAMPO-BASE FORWARD INTO WV-CAMPO-CHAVE.
021680        MOVE WV-CAMPO-BASE TO WV-CAMPO-CHAVE
021690     END-IF
021700* START THE TABLE SCAN OVER FROM THE FIRST ENTRY.
021710     MOVE 1 TO WS-IDX3
021720*        DROP DOWN TO 8021-BUSCA-CAMPO FOR THIS STEP.
021730     PERFORM 8021-BUSCA-CAMPO THRU 8021-BUSCA-CAMPO-EXIT
021740        UNTIL WS-IDX3 > 19.
021750 8020-CONTA-ERRO-CAMPO-EXIT. EXIT.
021760
021770*----------------------------------------------------------------
021780* HELPER PARAGRAPH FOR 8020 - TESTS ONE ENTRY OF THE
021790* WS-ERRO-CAMPO-NOME TABLE PER CALL, KEYED BY
021800* WV-CAMPO-CHAVE RATHER THAN WV-CAMPO-NOME (DP-612).
021810*----------------------------------------------------------------
021820 8021-BUSCA-CAMPO.
021830     IF WV-CAMPO-CHAVE = WS-ERRO-CAMPO-NOME (WS-IDX3)
021840* BUMP THE RUNNING COUNT BY ONE.
021850        ADD 1 TO WS-ERRO-CAMPO-CONTADOR (WS-IDX3)
021860*        CARRY 20 FORWARD INTO WS-IDX3.
021870        MOVE 20 TO WS-IDX3
021880     END-IF
021890* BUMP THE RUNNING COUNT BY ONE.
021900     ADD 1 TO WS-IDX3.
021910 8021-BUSCA-CAMPO-EXIT. EXIT.
021920
021930*----------------------------------------------------------------
021940* 9000 - CLOSE FILES, PRINT THE SUMMARY REPORT.
021950*----------------------------------------------------------------
021960 9000-FIM-CCR.
021970*        DROP DOWN TO 9100-SUMARIO-CCR FOR THIS STEP.
021980     PERFORM 9100-SUMARIO-CCR THRU 9100-SUMARIO-CCR-EXIT
021990* ALL DONE WITH THESE FILES FOR THIS RUN - CLOSE THEM OUT.
022000     CLOSE CCR-INPUT
022010           CCR-ERROR-REPORT
022020           CCR-VALID-FILE
022030           CCR-INVALID-FILE
022040           CCR-FLAGGED-FILE
022050           CCR-SUMMARY-REPORT.
022060 9000-FIM-CCR-EXIT. EXIT.
022070
022080*----------------------------------------------------------------
022090* 9100 - CONTROL-TOTAL SUMMARY REPORT.
022100*----------------------------------------------------------------
022110 9100-SUMARIO-CCR.
022120* PUT THE LINE OUT TO THE REPORT FILE.
022130     WRITE CCR-RPT-RECORD FROM CAB-01 AFTER ADVANCING TOP-OF-FORM
022140     MOVE 'TOTAL ROWS'   TO LIN-ROTULO
022150     MOVE WS-QTD-LIDOS   TO LIN-VALOR
022160* PUT THE LINE OUT TO THE REPORT FILE.
022170     WRITE CCR-RPT-RECORD FROM LINHA-TOTAL AFTER ADVANCING 2 LINE
022180     MOVE 'VALID ROWS'   TO LIN-ROTULO
022190*        CARRY WS-QTD-VALIDAS FORWARD INTO LIN-VALOR.
022200     MOVE WS-QTD-VALIDAS TO LIN-VALOR
022210* PUT THE LINE OUT TO THE REPORT FILE.
022220     WRITE CCR-RPT-RECORD FROM LINHA-TOTAL AFTER ADVANCING 1 LINE
022230     MOVE 'INVALID ROWS' TO LIN-ROTULO
022240*        CARRY WS-QTD-INVALIDAS FORWARD INTO LIN-VALOR.
022250     MOVE WS-QTD-INVALIDAS TO LIN-VALOR
022260* PUT THE LINE OUT TO THE REPORT FILE.
022270     WRITE CCR-RPT-RECORD FROM LINHA-TOTAL AFTER ADVANCING 1 LINE
022280* PUT THE LINE OUT TO THE REPORT FILE.
022290     WRITE CCR-RPT-RECORD FROM CAB-ERROS AFTER ADVANCING 2 LINE
022300*        DROP DOWN TO 9110-IMPRIME-CAMPO FOR THIS STEP.
022310     PERFORM 9110-IMPRIME-CAMPO THRU 9110-IMPRIME-CAMPO-EXIT
022320        VARYING WS-IDX3 FROM 1 BY 1 UNTIL WS-IDX3 > 19.
022330 9100-SUMARIO-CCR-EXIT. EXIT.
022340
022350*----------------------------------------------------------------
022360* HELPER PARAGRAPH FOR 9100 - PRINTS ONE FIELD-COUNT LINE
022370* OF THE ERRORS-BY-FIELD SECTION PER CALL.
022380*----------------------------------------------------------------
022390 9110-IMPRIME-CAMPO.
022400*    SKIP THE LINE ENTIRELY WHEN A FIELD CAME THROUGH CLEAN - THE
022410*    ERRORS-BY-FIELD SECTION ONLY LISTS FIELDS THAT ACTUALLY FAILED.
022420     IF WS-ERRO-CAMPO-CONTADOR (WS-IDX3) > 0
022430        MOVE WS-ERRO-CAMPO-NOME (WS-IDX3) TO DET-CAMPO-NOME
022440        MOVE WS-ERRO-CAMPO-CONTADOR (WS-IDX3) TO DET-CAMPO-QTD
022450* PUT THE LINE OUT TO THE REPORT FILE.
022460        WRITE CCR-RPT-RECORD FROM DET-CAMPO
022470           AFTER ADVANCING 1 LINE
022480     END-IF.
022490 9110-IMPRIME-CAMPO-EXIT. EXIT.
